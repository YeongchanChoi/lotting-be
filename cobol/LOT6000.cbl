000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOT6000.
000300 AUTHOR.      K V RAMAMURTHY.
000400 INSTALLATION. LOT CONTRACT CENTER - BATCH PROGRAMMING.
000500 DATE-WRITTEN. 03/22/97.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    LOT6000  --  DEPOSIT-HISTORY DETAIL LISTING                 *
001000*    STRAIGHT DETAIL LISTING, NO CONTROL BREAKS, NO TOTALS.       *
001100*    READS EVERY DEPOSIT-HISTORY ROW LOT5000 POSTED AND WRITES    *
001200*    ONE DETAIL LINE PER ROW STARTING AT PRINT LINE 2 -- LINE 1    *
001300*    IS THE STANDING COLUMN-HEADING LINE AND IS NEVER TOUCHED BY   *
001400*    THIS PROGRAM.                                                *
001500******************************************************************
001600*       C H A N G E   L O G                                     *
001700*  97-03 KVR  INITIAL WRITE-UP.                         TKT-0140 *
001800*  08-06 RJT  DEPOSIT-PHASE-1 THRU -10 COLUMNS ADDED SO A TELLER   *
001900*             CAN SEE WHICH PHASES A SINGLE BANK LINE COVERS       *
002000*             WITHOUT PULLING THE CUSTOMER'S FULL PHASE HISTORY.   *
002100*             TKT-0261                                           *
002150*  06-05 RJT  DEPRPT-FILE WAS OPENED OUTPUT EVERY RUN, WIPING    *
002160*             OUT THE HEADER ROW -- CHANGED TO OPEN EXTEND.       *
002170*             TKT-0517                                           *
002200******************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     CONSOLE IS CRT.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT DEPHIST-FILE ASSIGN TO DYNAMIC DEPHIST-PATH
003000            ORGANIZATION LINE SEQUENTIAL.
003100     SELECT DEPRPT-FILE ASSIGN TO DYNAMIC DEPRPT-PATH
003200            ORGANIZATION LINE SEQUENTIAL.
003300*
003400 DATA DIVISION.
003500 FILE SECTION.
003600*
003700 FD  DEPHIST-FILE
003800     RECORD CONTAINS 350 CHARACTERS
003900     LABEL RECORDS ARE STANDARD
004000     DATA RECORD IS LOT-DH-REC.
004100     copy '/lotcntr/devel/lotlps-dephist.dd.cbl'.
004200*
004300 FD  DEPRPT-FILE
004400     RECORD CONTAINS 300 CHARACTERS
004500     LABEL RECORDS ARE STANDARD
004600     DATA RECORD IS LOT-DHR-LINE.
004700 01  LOT-DHR-LINE.
004800     05  LOT-DHR-ID                   PIC 9(12).
004900     05  LOT-DHR-DATETIME              PIC X(19).
005000     05  LOT-DHR-DESCRIPTION           PIC X(40).
005100     05  LOT-DHR-DETAILS               PIC X(60).
005200     05  LOT-DHR-CONTRACTOR            PIC X(40).
005300     05  LOT-DHR-WITHDRAWN-AMOUNT      PIC S9(11) COMP-3.
005400     05  LOT-DHR-DEPOSIT-AMOUNT        PIC S9(11) COMP-3.
005500     05  LOT-DHR-BALANCE-AFTER         PIC S9(11) COMP-3.
005600     05  LOT-DHR-BRANCH                PIC X(30).
005700     05  LOT-DHR-ACCOUNT               PIC X(20).
005800     05  LOT-DHR-DEPOSIT-PHASES.
005900         10  LOT-DHR-DEPOSIT-PHASE OCCURS 10 TIMES
006000                                        PIC X(1).
006100     05  LOT-DHR-SELF-RECORD           PIC X(20).
006200     05  LOT-DHR-LOAN-RECORD           PIC X(20).
006300     05  FILLER                        PIC X(20).
006400*
006500 WORKING-STORAGE SECTION.
006600*
006700 01  WS-PATHS.
006800     05  DEPHIST-PATH             PIC X(48)
006900             VALUE '/lotcntr/rpt/lotdephist.dat'.
007000     05  DEPRPT-PATH              PIC X(48)
007100             VALUE '/lotcntr/rpt/lotdephist.lst'.
007200*
007300 01  WS-SWITCHES.
007400     05  DEPHIST-EOF-SW           PIC 9(1)  VALUE 0.
007500*
007600 01  WS-COUNTERS.
007700     05  WS-ROWS-READ-CNT         PIC 9(7)  COMP-3 VALUE 0.
007800     05  WS-ROWS-WRITTEN-CNT      PIC 9(7)  COMP-3 VALUE 0.
007900*
008000 01  WS-DATETIME-BUILD.
008100     05  WS-DTB-TEXT              PIC X(19).
008200     05  WS-DTB-PARTS REDEFINES WS-DTB-TEXT.
008300         10  WS-DTB-DATE-PART     PIC X(10).
008400         10  FILLER               PIC X(1).
008500         10  WS-DTB-TIME-PART     PIC X(8).
008600*
008700 01  WS-PHASE-SCAN.
008800     05  WS-PS-TARGET-IDX         PIC 9(2)  COMP   VALUE 0.
008900     05  WS-PS-COL-IDX            PIC 9(2)  COMP   VALUE 0.
009000     05  WS-PS-MATCH-SW           PIC X(1)  VALUE 'N'.
009100         88  WS-PS-MATCHED            VALUE 'Y'.
009200*
009300 PROCEDURE DIVISION.
009400*
009500 0100-MAIN-LINE.
009600     DISPLAY SPACES UPON CRT.
009700     DISPLAY '* * * * *  B E G I N   L O T 6 0 0 0'
009800         UPON CRT AT 0101.
009900     OPEN INPUT  DEPHIST-FILE.
009950*06-05 RJT  OPEN OUTPUT WAS TRUNCATING THE REPORT ON EVERY RUN
009960*           AND WIPING OUT THE HEADER ROW -- DETAIL LINES NOW
009970*           APPEND AFTER IT THE SAME WAY LOT5000 EXTENDS THE
009980*           DEPOSIT HISTORY FILE.                     TKT-0517
010000     OPEN EXTEND DEPRPT-FILE.
010100     READ DEPHIST-FILE AT END MOVE 1 TO DEPHIST-EOF-SW.
010200     PERFORM 0200-LIST-ONE-ROW THRU 0200-EXIT
010300         UNTIL DEPHIST-EOF-SW = 1.
010400     CLOSE DEPHIST-FILE DEPRPT-FILE.
010500     PERFORM 0900-END-RTN.
010600*
010700 0200-LIST-ONE-ROW.
010800     ADD 1 TO WS-ROWS-READ-CNT.
010900     PERFORM 0210-BUILD-DATETIME-TEXT.
011000     PERFORM 0220-BUILD-PHASE-COLUMNS.
011100     MOVE LOT-DH-ID TO LOT-DHR-ID.
011200     MOVE WS-DTB-TEXT TO LOT-DHR-DATETIME.
011300     MOVE LOT-DH-DESCRIPTION TO LOT-DHR-DESCRIPTION.
011400     MOVE LOT-DH-DETAILS TO LOT-DHR-DETAILS.
011500     MOVE LOT-DH-CONTRACTOR TO LOT-DHR-CONTRACTOR.
011600     MOVE LOT-DH-WITHDRAWN-AMOUNT TO LOT-DHR-WITHDRAWN-AMOUNT.
011700     MOVE LOT-DH-DEPOSIT-AMOUNT TO LOT-DHR-DEPOSIT-AMOUNT.
011800     MOVE LOT-DH-BALANCE-AFTER TO LOT-DHR-BALANCE-AFTER.
011900     MOVE LOT-DH-BRANCH TO LOT-DHR-BRANCH.
012000     MOVE LOT-DH-ACCOUNT TO LOT-DHR-ACCOUNT.
012100     MOVE LOT-DH-SELF-RECORD TO LOT-DHR-SELF-RECORD.
012200     MOVE LOT-DH-LOAN-RECORD TO LOT-DHR-LOAN-RECORD.
012300     WRITE LOT-DHR-LINE.
012400     ADD 1 TO WS-ROWS-WRITTEN-CNT.
012500     READ DEPHIST-FILE AT END MOVE 1 TO DEPHIST-EOF-SW.
012600 0200-EXIT.
012700     EXIT.
012800*
012900 0210-BUILD-DATETIME-TEXT.
013000     STRING LOT-DH-TXN-DATE-CC LOT-DH-TXN-DATE-YY '-'
013100            LOT-DH-TXN-DATE-MM '-' LOT-DH-TXN-DATE-DD ' '
013200            LOT-DH-TXN-TIME-HH ':' LOT-DH-TXN-TIME-MI ':'
013300            LOT-DH-TXN-TIME-SS
013400         DELIMITED BY SIZE INTO WS-DTB-TEXT.
013500*
013600 0220-BUILD-PHASE-COLUMNS.
013650     PERFORM 0221-BUILD-ONE-COLUMN THRU 0221-EXIT
013700         VARYING WS-PS-COL-IDX FROM 1 BY 1
013800         UNTIL WS-PS-COL-IDX > 10.
013850*
013860 0221-BUILD-ONE-COLUMN.
013900     MOVE 'N' TO WS-PS-MATCH-SW.
014000     IF WS-PS-COL-IDX <= LOT-DH-TARGET-PHASE-COUNT
014050         PERFORM 0222-CHECK-ONE-TARGET THRU 0222-EXIT
014100             VARYING WS-PS-TARGET-IDX FROM 1 BY 1
014200             UNTIL WS-PS-TARGET-IDX > LOT-DH-TARGET-PHASE-COUNT
014800     END-IF.
014900     IF WS-PS-MATCHED
015000         MOVE 'o' TO LOT-DHR-DEPOSIT-PHASE (WS-PS-COL-IDX)
015100     ELSE
015200         MOVE SPACE TO LOT-DHR-DEPOSIT-PHASE (WS-PS-COL-IDX)
015300     END-IF.
015320 0221-EXIT.
015340     EXIT.
015360*
015380 0222-CHECK-ONE-TARGET.
015400     IF LOT-DH-TARGET-PHASES (WS-PS-TARGET-IDX) = WS-PS-COL-IDX
015420         MOVE 'Y' TO WS-PS-MATCH-SW
015440     END-IF.
015460 0222-EXIT.
015480     EXIT.
015500*
015600 0900-END-RTN.
015700     DISPLAY 'LOT6000 ROWS READ              = ' WS-ROWS-READ-CNT
015800         UPON CRT AT 2001.
015900     DISPLAY 'LOT6000 ROWS WRITTEN           = ' WS-ROWS-WRITTEN-CNT
016000         UPON CRT AT 2101.
016100     STOP RUN.
