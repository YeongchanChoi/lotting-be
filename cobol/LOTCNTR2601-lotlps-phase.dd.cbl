000100******************************************************************
000200*    LOTLPS-PHASE  --  INSTALMENT PHASE RECORD, CHILD OF THE     *
000300*    CONTRACT MASTER, KEYED BY CUST-ID THEN PHASE-NUMBER.        *
000400*    CLIENT LOTCNTR2601 -- ONE ROW PER PHASE, UP TO 10 PER       *
000500*    CONTRACT.  COPY'D INTO LOT1000/LOT2000/LOT3000/LOT4000.     *
000600******************************************************************
000700*  88-91 KVR  INITIAL LAYOUT.                          TKT-0001 *
000800*  92-06 KVR  SPLIT SUM/CHARGED SO THE NIGHTLY RUN CAN TELL      *
000900*             "STILL OWED" FROM "ALREADY POSTED" WITHOUT A       *
001000*             SEPARATE DEPOSIT-HISTORY READ.           TKT-0077 *
001100*  99-04 DLW  Y2K -- PLANNEDDATE/FULLPAIDDATE CARRY FULL CCYY.   *
001200*             TKT-0402                                          *
001300*  07-08 RJT  PLANNEDDATE-STR KEPT ON THE ROW (NOT JUST THE FEE  *
001400*             TABLE) SO A REPRINT OF THE ORIGINAL SCHEDULE NEVER *
001500*             NEEDS THE FEE TABLE TO STILL HAVE THE OLD BATCH.   *
001600*             TKT-0233                                          *
001700******************************************************************
001800   01  LOT-PHASE-REC.
001900       05  LOT-PHASE-KEY.
002000           10  LOT-PHASE-CUST-ID          PIC 9(9).
002100           10  LOT-PHASE-NUMBER           PIC 9(2).
002200       05  LOT-PHASE-MONEY-FIELDS.
002300           10  LOT-PHASE-CHARGE           PIC S9(9) COMP-3.
002400           10  LOT-PHASE-DISCOUNT         PIC S9(9) COMP-3.
002500           10  LOT-PHASE-EXEMPTION        PIC S9(9) COMP-3.
002600           10  LOT-PHASE-SERVICE          PIC S9(9) COMP-3.
002700           10  LOT-PHASE-FEESUM           PIC S9(9) COMP-3.
002800           10  LOT-PHASE-SUM              PIC S9(9) COMP-3.
002900           10  LOT-PHASE-CHARGED          PIC S9(9) COMP-3.
003000       05  LOT-PHASE-SCHEDULE-FIELDS.
003100           10  LOT-PHASE-PLANNEDDATE-STR  PIC X(10).
003200           10  LOT-PHASE-PLANNEDDATE      PIC 9(8).
003300           10  LOT-PHASE-FULLPAIDDATE     PIC 9(8).
003400               88  LOT-PHASE-UNPAID           VALUE 0.
003500       05  LOT-PHASE-PLANDATE-PARTS
003600               REDEFINES LOT-PHASE-PLANNEDDATE.
003700           10  LOT-PHASE-PLANDATE-CC      PIC 9(2).
003800           10  LOT-PHASE-PLANDATE-YY      PIC 9(2).
003900           10  LOT-PHASE-PLANDATE-MM      PIC 9(2).
004000           10  LOT-PHASE-PLANDATE-DD      PIC 9(2).
004100       05  LOT-PHASE-PAIDDATE-PARTS
004200               REDEFINES LOT-PHASE-FULLPAIDDATE.
004300           10  LOT-PHASE-PAIDDATE-CC      PIC 9(2).
004400           10  LOT-PHASE-PAIDDATE-YY      PIC 9(2).
004500           10  LOT-PHASE-PAIDDATE-MM      PIC 9(2).
004600           10  LOT-PHASE-PAIDDATE-DD      PIC 9(2).
004700       05  FILLER                         PIC X(28).
004800******************************************************************
