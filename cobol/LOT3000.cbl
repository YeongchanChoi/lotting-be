000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOT3000.
000300 AUTHOR.      D L WIEGAND.
000400 INSTALLATION. LOT CONTRACT CENTER - BATCH PROGRAMMING.
000500 DATE-WRITTEN. 02/07/91.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    LOT3000  --  NIGHTLY OVERDUE / LATE-FEE SCAN                *
001000*    MATCH-MERGES THE CUSTOMER MASTER AGAINST THE PHASE MASTER   *
001100*    (BOTH KEPT IN CUST-ID ORDER) TO COMPUTE, FOR EVERY CUSTOMER  *
001200*    WHO HAS AT LEAST ONE PHASE ON FILE, THE OVERDUE/LATE-FEE     *
001300*    ROW WRITTEN TO THE LATEFEE REPORT.  ALSO ACCUMULATES THE     *
001400*    CANCELLED-CONTRACT COUNT AND THE NOT-CURRENTLY-OVERDUE       *
001500*    COUNT FOR THE MORNING OPS SUMMARY.                          *
001600******************************************************************
001700*       C H A N G E   L O G                                     *
001800*  91-02 DLW  INITIAL WRITE-UP.                        TKT-0012  *
001900*  93-08 DLW  COMBINED THE CONTRACTED-COUNT AND NOT-OVERDUE-COUNT *
002000*             TALLIES INTO THIS SAME RUN SO OPS ONLY HAS ONE      *
002100*             NIGHTLY STEP TO WATCH INSTEAD OF THREE.   TKT-0250  *
002200*  99-11 DLW  LATE-RATE/LATE-FEE MOVED TO FIXED-POINT COMP-3 --   *
002300*             SEE LOTLPS-LATEFEE COPYBOOK REMARKS.      TKT-0410  *
002400*  99-12 DLW  Y2K -- DAY-NUMBER ROUTINE REWORKED TO CARRY FULL    *
002500*             CCYY; RETIRED THE OLD 2-DIGIT "DAYS SINCE 1970"     *
002600*             TABLE LOOKUP.                             TKT-0301  *
002620*  06-03 DLW  0500-DATE-TO-DAYNUM WAS DIVIDING WS-DN-CCYY BY 4     *
002640*             BACK INTO ITSELF AND CATCHING THE REMAINDER IN AN   *
002660*             X(1) SWITCH -- EVERY DAYNUM ON THE RUN WAS WRONG.   *
002680*             DROPPED THE DIVIDE; THE LEAP TEST BELOW ALREADY     *
002700*             FIGURES ITSELF OUT FROM THE UNTOUCHED YEAR.TKT-0517*
002720******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     CONSOLE IS CRT.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT CUST-MASTER-FILE ASSIGN TO DYNAMIC CUSTM-PATH
003500            ORGANIZATION RECORD SEQUENTIAL.
003600     SELECT PHASE-MASTER-FILE ASSIGN TO DYNAMIC PHASEM-PATH
003700            ORGANIZATION RECORD SEQUENTIAL.
003800     SELECT LATEFEE-RPT-FILE ASSIGN TO DYNAMIC LATEFEE-PATH
003900            ORGANIZATION LINE SEQUENTIAL.
004000*
004100 DATA DIVISION.
004200 FILE SECTION.
004300*
004400 FD  CUST-MASTER-FILE
004500     RECORD CONTAINS 200 CHARACTERS
004600     LABEL RECORDS ARE STANDARD
004700     DATA RECORD IS LOT-CUST-REC.
004800     copy '/lotcntr/devel/lotlps-cust.dd.cbl'.
004900*
005000 FD  PHASE-MASTER-FILE
005100     RECORD CONTAINS 90 CHARACTERS
005200     LABEL RECORDS ARE STANDARD
005300     DATA RECORD IS LOT-PHASE-REC.
005400     copy '/lotcntr/devel/lotlps-phase.dd.cbl'.
005500*
005600 FD  LATEFEE-RPT-FILE
005700     RECORD CONTAINS 130 CHARACTERS
005800     LABEL RECORDS ARE STANDARD
005900     DATA RECORD IS LOT-LFI-REC.
006000     copy '/lotcntr/devel/lotlps-latefee.dd.cbl'.
006100*
006200 WORKING-STORAGE SECTION.
006300*
006400 01  WS-PATHS.
006500     05  CUSTM-PATH               PIC X(48)
006600             VALUE '/lotcntr/master/lotcust.dat'.
006700     05  PHASEM-PATH              PIC X(48)
006800             VALUE '/lotcntr/master/lotphase.dat'.
006900     05  LATEFEE-PATH             PIC X(48)
007000             VALUE '/lotcntr/rpt/lotlate.rpt'.
007100*
007200 01  WS-SWITCHES.
007300     05  CUSTM-EOF-SW             PIC 9(1)  VALUE 0.
007400     05  PHASEM-EOF-SW            PIC 9(1)  VALUE 0.
007500     05  WS-PHASE-BUF-SW          PIC X(1)  VALUE 'E'.
007600         88  WS-PHASE-BUF-LOADED      VALUE 'L'.
007700         88  WS-PHASE-BUF-EMPTY       VALUE 'E'.
007800     05  WS-CUST-HAS-PHASE-SW     PIC X(1)  VALUE 'N'.
007900         88  WS-CUST-HAS-PHASE        VALUE 'Y'.
008000     05  WS-CUST-OVERDUE-SW       PIC X(1)  VALUE 'N'.
008100         88  WS-CUST-OVERDUE          VALUE 'Y'.
008200     05  WS-PLANNED-OVERDUE-SW    PIC X(1)  VALUE 'N'.
008300         88  WS-PLANNED-IS-OVERDUE    VALUE 'Y'.
008400*
008500 01  WS-COUNTERS.
008600     05  WS-CONTRACTED-CNT        PIC 9(7)  COMP-3 VALUE 0.
008700     05  WS-NOT-OVERDUE-CNT       PIC 9(7)  COMP-3 VALUE 0.
008800     05  WS-CUST-READ-CNT         PIC 9(7)  COMP-3 VALUE 0.
008900     05  WS-LFI-WRITTEN-CNT       PIC 9(7)  COMP-3 VALUE 0.
009000*
009100 01  WS-PHASE-BUFFER.
009200     05  WS-BUF-CUST-ID           PIC 9(9).
009300     05  WS-BUF-NUMBER            PIC 9(2).
009400     05  WS-BUF-FEESUM            PIC S9(9) COMP-3.
009500     05  WS-BUF-CHARGED           PIC S9(9) COMP-3.
009600     05  WS-BUF-PLANNEDDATE       PIC 9(8).
009700     05  WS-BUF-FULLPAIDDATE      PIC 9(8).
009800*
009900 01  WS-RUN-DATE.
010000     05  WS-TODAY-CCYYMMDD        PIC 9(8).
010100     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
010200         10  WS-TODAY-CCYY        PIC 9(4).
010300         10  WS-TODAY-MM          PIC 9(2).
010400         10  WS-TODAY-DD          PIC 9(2).
010500*
010600 01  WS-DAYNUM-WORK.
010700     05  WS-CUM-DAYS-TABLE.
010800         10  PIC 9(3)  VALUE 0.
010900         10  PIC 9(3)  VALUE 31.
011000         10  PIC 9(3)  VALUE 59.
011100         10  PIC 9(3)  VALUE 90.
011200         10  PIC 9(3)  VALUE 120.
011300         10  PIC 9(3)  VALUE 151.
011400         10  PIC 9(3)  VALUE 181.
011500         10  PIC 9(3)  VALUE 212.
011600         10  PIC 9(3)  VALUE 243.
011700         10  PIC 9(3)  VALUE 273.
011800         10  PIC 9(3)  VALUE 304.
011900         10  PIC 9(3)  VALUE 334.
012000     05  WS-CUM-DAYS-R REDEFINES WS-CUM-DAYS-TABLE
012100             OCCURS 12 TIMES PIC 9(3).
012200     05  WS-DN-CCYY               PIC 9(4)  COMP-3.
012300     05  WS-DN-MM                 PIC 9(2)  COMP-3.
012400     05  WS-DN-DD                 PIC 9(2)  COMP-3.
012500     05  WS-DAYNUM                PIC 9(8)  COMP-3.
012600     05  WS-LEAP-SW               PIC X(1)  VALUE 'N'.
012700         88  WS-IS-LEAP-YEAR          VALUE 'Y'.
012800     05  WS-TODAY-DAYNUM          PIC 9(8)  COMP-3 VALUE 0.
012900     05  WS-PLANNED-DAYNUM        PIC 9(8)  COMP-3 VALUE 0.
013000*
013100 01  WS-SCAN-FIELDS.
013200     05  WS-UNPAID-CNT            PIC 9(2)  COMP   VALUE 0.
013300     05  WS-LAST-UNPAID-PHASE     PIC 9(2)  COMP-3 VALUE 0.
013400     05  WS-LATE-BASE-DAYNUM      PIC 9(8)  COMP-3 VALUE 0.
013500     05  WS-LATE-BASE-DATE        PIC 9(8)          VALUE 0.
013600     05  WS-RECENT-PAY-DATE       PIC 9(8)          VALUE 0.
013700     05  WS-OVERDUE-AMOUNT        PIC S9(11) COMP-3 VALUE 0.
013800     05  WS-PAID-AMOUNT           PIC S9(11) COMP-3 VALUE 0.
013900     05  WS-DAYS-OVERDUE          PIC 9(6)  COMP-3  VALUE 0.
014000     05  WS-LATE-FEE-WORK         PIC S9(9)V99 COMP-3 VALUE 0.
014100     05  WS-TOTAL-OWED-WORK       PIC S9(11) COMP-3 VALUE 0.
014200*
014300 01  WS-LATE-RATE                 PIC V9(4) VALUE 0.0005.
014400*
014500 PROCEDURE DIVISION.
014600*
014700 0100-MAIN-LINE.
014800     DISPLAY SPACES UPON CRT.
014900     DISPLAY '* * * * *  B E G I N   L O T 3 0 0 0'
015000         UPON CRT AT 0101.
015100     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
015200     MOVE WS-TODAY-CCYY TO WS-DN-CCYY.
015300     MOVE WS-TODAY-MM TO WS-DN-MM.
015400     MOVE WS-TODAY-DD TO WS-DN-DD.
015500     PERFORM 0500-DATE-TO-DAYNUM.
015600     MOVE WS-DAYNUM TO WS-TODAY-DAYNUM.
015700     OPEN INPUT  CUST-MASTER-FILE.
015800     OPEN INPUT  PHASE-MASTER-FILE.
015900     OPEN OUTPUT LATEFEE-RPT-FILE.
016000     PERFORM 0510-READ-PHASE-AHEAD.
016100     READ CUST-MASTER-FILE AT END MOVE 1 TO CUSTM-EOF-SW.
016200     PERFORM 0200-SCAN-ONE-CUSTOMER THRU 0200-EXIT
016300         UNTIL CUSTM-EOF-SW = 1.
016400     CLOSE CUST-MASTER-FILE PHASE-MASTER-FILE LATEFEE-RPT-FILE.
016500     PERFORM 0900-END-RTN.
016600*
016700 0200-SCAN-ONE-CUSTOMER.
016800     ADD 1 TO WS-CUST-READ-CNT.
016900     IF LOT-CUST-CANCELLED
017000         ADD 1 TO WS-CONTRACTED-CNT
017100     END-IF.
017200     PERFORM 0210-ACCUM-CUST-PHASES.
017300     IF NOT WS-CUST-HAS-PHASE
017400         ADD 1 TO WS-NOT-OVERDUE-CNT
017500     ELSE
017600         IF NOT WS-CUST-OVERDUE
017700             ADD 1 TO WS-NOT-OVERDUE-CNT
017800         END-IF
017900         PERFORM 0300-WRITE-LATEFEE-ROW
018000     END-IF.
018100     READ CUST-MASTER-FILE AT END MOVE 1 TO CUSTM-EOF-SW.
018200 0200-EXIT.
018300     EXIT.
018400*
018500 0210-ACCUM-CUST-PHASES.
018600     MOVE 'N' TO WS-CUST-HAS-PHASE-SW.
018700     MOVE 'N' TO WS-CUST-OVERDUE-SW.
018800     MOVE 0 TO WS-UNPAID-CNT WS-LAST-UNPAID-PHASE
018900               WS-LATE-BASE-DAYNUM WS-LATE-BASE-DATE
019000               WS-RECENT-PAY-DATE WS-OVERDUE-AMOUNT
019100               WS-PAID-AMOUNT.
019200     PERFORM 0215-ACCUM-ONE-PHASE-STEP THRU 0215-EXIT
019250         UNTIL WS-PHASE-BUF-EMPTY
019300         OR WS-BUF-CUST-ID NOT = LOT-CUST-ID.
019800     IF WS-UNPAID-CNT > 0
019900         MOVE 'Y' TO WS-CUST-OVERDUE-SW
020000     END-IF.
020050*
020060 0215-ACCUM-ONE-PHASE-STEP.
020070     MOVE 'Y' TO WS-CUST-HAS-PHASE-SW.
020080     PERFORM 0220-ACCUM-ONE-BUFFERED-PHASE.
020090     PERFORM 0510-READ-PHASE-AHEAD.
020095 0215-EXIT.
020097     EXIT.
020100*
020200 0220-ACCUM-ONE-BUFFERED-PHASE.
020300     ADD WS-BUF-CHARGED TO WS-PAID-AMOUNT.
020400     IF WS-BUF-FULLPAIDDATE > WS-RECENT-PAY-DATE
020500         MOVE WS-BUF-FULLPAIDDATE TO WS-RECENT-PAY-DATE
020600     END-IF.
020700     MOVE 'N' TO WS-PLANNED-OVERDUE-SW.
020800     IF WS-BUF-FULLPAIDDATE = 0
020900         MOVE WS-BUF-PLANNEDDATE (1:4) TO WS-DN-CCYY
021000         MOVE WS-BUF-PLANNEDDATE (5:2) TO WS-DN-MM
021100         MOVE WS-BUF-PLANNEDDATE (7:2) TO WS-DN-DD
021200         PERFORM 0500-DATE-TO-DAYNUM
021300         MOVE WS-DAYNUM TO WS-PLANNED-DAYNUM
021400         IF WS-PLANNED-DAYNUM < WS-TODAY-DAYNUM
021500             MOVE 'Y' TO WS-PLANNED-OVERDUE-SW
021600         END-IF
021700     END-IF.
021800     IF WS-PLANNED-IS-OVERDUE
021900         ADD 1 TO WS-UNPAID-CNT
022000         ADD WS-BUF-FEESUM TO WS-OVERDUE-AMOUNT
022100         IF WS-BUF-NUMBER > WS-LAST-UNPAID-PHASE
022200             MOVE WS-BUF-NUMBER TO WS-LAST-UNPAID-PHASE
022300         END-IF
022400         IF WS-LATE-BASE-DAYNUM = 0 OR
022500             WS-PLANNED-DAYNUM < WS-LATE-BASE-DAYNUM
022600             MOVE WS-PLANNED-DAYNUM TO WS-LATE-BASE-DAYNUM
022700             MOVE WS-BUF-PLANNEDDATE TO WS-LATE-BASE-DATE
022800         END-IF
022900     END-IF.
023000*
023100 0300-WRITE-LATEFEE-ROW.
023200     MOVE LOT-CUST-ID TO LOT-LFI-CUST-ID.
023300     MOVE LOT-CUST-CUSTOMERTYPE TO LOT-LFI-CUSTOMERTYPE.
023400     MOVE LOT-CUST-NAME (1:40) TO LOT-LFI-NAME.
023500     MOVE LOT-CUST-REGISTERDATE TO LOT-LFI-REGISTERDATE.
023600     IF WS-UNPAID-CNT = 0
023700         MOVE 0 TO LOT-LFI-LAST-UNPAID-PHASE LOT-LFI-LATE-BASE-DATE
023800                   LOT-LFI-RECENT-PAYMENT-DATE LOT-LFI-DAYS-OVERDUE
023900                   LOT-LFI-LATE-RATE LOT-LFI-OVERDUE-AMOUNT
024000                   LOT-LFI-LATE-FEE LOT-LFI-TOTAL-OWED
024100         MOVE WS-PAID-AMOUNT TO LOT-LFI-PAID-AMOUNT
024200     ELSE
024300         MOVE WS-LAST-UNPAID-PHASE TO LOT-LFI-LAST-UNPAID-PHASE
024400         MOVE WS-LATE-BASE-DATE TO LOT-LFI-LATE-BASE-DATE
024500         MOVE WS-RECENT-PAY-DATE TO LOT-LFI-RECENT-PAYMENT-DATE
024600         COMPUTE WS-DAYS-OVERDUE =
024700             WS-TODAY-DAYNUM - WS-LATE-BASE-DAYNUM
024800         IF WS-DAYS-OVERDUE < 0
024900             MOVE 0 TO WS-DAYS-OVERDUE
025000         END-IF
025100         MOVE WS-DAYS-OVERDUE TO LOT-LFI-DAYS-OVERDUE
025200         MOVE WS-LATE-RATE TO LOT-LFI-LATE-RATE
025300         MOVE WS-OVERDUE-AMOUNT TO LOT-LFI-OVERDUE-AMOUNT
025400         MOVE WS-PAID-AMOUNT TO LOT-LFI-PAID-AMOUNT
025500         COMPUTE WS-LATE-FEE-WORK ROUNDED =
025600             WS-OVERDUE-AMOUNT * WS-LATE-RATE * WS-DAYS-OVERDUE
025700         MOVE WS-LATE-FEE-WORK TO LOT-LFI-LATE-FEE
025800         COMPUTE WS-TOTAL-OWED-WORK ROUNDED =
025900             WS-OVERDUE-AMOUNT + WS-LATE-FEE-WORK
026000         MOVE WS-TOTAL-OWED-WORK TO LOT-LFI-TOTAL-OWED
026100     END-IF.
026200     WRITE LOT-LFI-REC.
026300     ADD 1 TO WS-LFI-WRITTEN-CNT.
026400*
026500 0500-DATE-TO-DAYNUM.
026520*06-03 DLW DROPPED THE DIVIDE-BY-4-INTO-ITSELF LEFTOVER -- IT WAS
026540*          CLOBBERING WS-DN-CCYY BEFORE COMPUTE EVER USED IT, AND
026560*          STUFFING A REMAINDER INTO AN X(1) SWITCH.    TKT-0517
026900     COMPUTE WS-DAYNUM = (WS-DN-CCYY * 365)
027000         + (WS-DN-CCYY / 4) - (WS-DN-CCYY / 100)
027100         + (WS-DN-CCYY / 400)
027200         + WS-CUM-DAYS-R (WS-DN-MM) + WS-DN-DD.
027300     MOVE 'N' TO WS-LEAP-SW.
027400     IF (WS-DN-CCYY / 4 * 4 = WS-DN-CCYY)
027500         AND ((WS-DN-CCYY / 100 * 100 NOT = WS-DN-CCYY)
027600             OR (WS-DN-CCYY / 400 * 400 = WS-DN-CCYY))
027700         MOVE 'Y' TO WS-LEAP-SW
027800     END-IF.
027900     IF WS-IS-LEAP-YEAR AND WS-DN-MM > 2
028000         ADD 1 TO WS-DAYNUM
028100     END-IF.
028200*
028300 0510-READ-PHASE-AHEAD.
028400     READ PHASE-MASTER-FILE AT END
028500         MOVE 1 TO PHASEM-EOF-SW
028600         MOVE 'E' TO WS-PHASE-BUF-SW
028700     NOT AT END
028800         MOVE LOT-PHASE-CUST-ID TO WS-BUF-CUST-ID
028900         MOVE LOT-PHASE-NUMBER TO WS-BUF-NUMBER
029000         MOVE LOT-PHASE-FEESUM TO WS-BUF-FEESUM
029100         MOVE LOT-PHASE-CHARGED TO WS-BUF-CHARGED
029200         MOVE LOT-PHASE-PLANNEDDATE TO WS-BUF-PLANNEDDATE
029300         MOVE LOT-PHASE-FULLPAIDDATE TO WS-BUF-FULLPAIDDATE
029400         MOVE 'L' TO WS-PHASE-BUF-SW
029500     END-READ.
029600*
029700 0900-END-RTN.
029800     DISPLAY 'LOT3000 CUSTOMERS READ         = ' WS-CUST-READ-CNT
029900         UPON CRT AT 2001.
030000     DISPLAY 'LOT3000 CONTRACTED (CANCELLED) = ' WS-CONTRACTED-CNT
030100         UPON CRT AT 2101.
030200     DISPLAY 'LOT3000 NOT OVERDUE/FULLY PAID = ' WS-NOT-OVERDUE-CNT
030300         UPON CRT AT 2201.
030400     DISPLAY 'LOT3000 LATEFEE ROWS WRITTEN   = ' WS-LFI-WRITTEN-CNT
030500         UPON CRT AT 2301.
030600     STOP RUN.
