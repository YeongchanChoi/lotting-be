000100******************************************************************
000200*    LOTLPS-DEPDTO  --  CUSTOMER DEPOSIT-STATUS EXTRACT ROW,     *
000300*    ONE PER CUSTOMER, WRITTEN BY LOT4000 FOR THE COLLECTIONS    *
000400*    DESK.  CLIENT LOTCNTR2601.                                  *
000500******************************************************************
000600*  92-09 KVR  INITIAL LAYOUT, COPIED FROM THE OLD BANKRUPTCY     *
000700*             EXTENSION RECORD LAYOUT AND RE-PURPOSED.  TKT-0038 *
000800*  96-01 KVR  DEPOSIT-PHASE-1 THRU -10 ADDED SO THE DESK CAN SEE *
000900*             WHICH PHASES ARE PAID WITHOUT PULLING THE PHASE    *
001000*             FILE SEPARATELY.                         TKT-0102 *
001100******************************************************************
001200   01  LOT-CDD-REC.
001300       05  LOT-CDD-MEMBER-NUMBER          PIC 9(9).
001400       05  LOT-CDD-LAST-TXN-DATE          PIC 9(8).
001500       05  LOT-CDD-REMARKS                PIC X(40).
001600       05  LOT-CDD-MEMO                   PIC X(40).
001700       05  LOT-CDD-CONTRACTOR             PIC X(40).
001800       05  LOT-CDD-WITHDRAWN-AMOUNT       PIC S9(11) COMP-3.
001900       05  LOT-CDD-DEPOSIT-AMOUNT         PIC S9(11) COMP-3.
002000       05  LOT-CDD-BANK-BRANCH            PIC X(30).
002100       05  LOT-CDD-ACCOUNT                PIC X(1).
002200       05  LOT-CDD-RESERVATION            PIC X(20).
002300       05  LOT-CDD-DEPOSIT-PHASES.
002400           10  LOT-CDD-DEPOSIT-PHASE OCCURS 10 TIMES
002500                                          PIC X(1).
002600       05  LOT-CDD-LOAN-AMOUNT            PIC S9(11) COMP-3.
002700       05  LOT-CDD-LOAN-DATE              PIC 9(8).
002800       05  LOT-CDD-LOANDATE-PARTS REDEFINES LOT-CDD-LOAN-DATE.
002900           10  LOT-CDD-LOANDATE-CC        PIC 9(2).
003000           10  LOT-CDD-LOANDATE-YY        PIC 9(2).
003100           10  LOT-CDD-LOANDATE-MM        PIC 9(2).
003200           10  LOT-CDD-LOANDATE-DD        PIC 9(2).
003300       05  LOT-CDD-TEMPORARY              PIC X(20).
003400       05  LOT-CDD-NOTE                   PIC X(40).
003500       05  FILLER                         PIC X(15).
003600******************************************************************
