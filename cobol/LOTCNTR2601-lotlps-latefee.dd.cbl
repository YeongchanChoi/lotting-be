000100******************************************************************
000200*    LOTLPS-LATEFEE  --  OVERDUE / LATE-FEE SCAN OUTPUT ROW,     *
000300*    ONE PER CUSTOMER SCANNED BY LOT3000.  CLIENT LOTCNTR2601.   *
000400*    NO CONTROL BREAKS -- EACH ROW STANDS ALONE.                 *
000500******************************************************************
000600*  91-02 KVR  INITIAL LAYOUT.                          TKT-0012 *
000700*  99-11 DLW  LATE-RATE HELD FIXED-POINT (V9(4)) SO THE NIGHTLY  *
000800*             RUN NEVER TOUCHES BINARY FLOAT FOR MONEY.  THE OLD *
000900*             ONLINE SCREEN USED A DOUBLE FOR THIS AND WE ARE    *
001000*             NOT CARRYING THAT FORWARD HERE.          TKT-0410 *
001100******************************************************************
001200   01  LOT-LFI-REC.
001300       05  LOT-LFI-CUST-ID                PIC 9(9).
001400       05  LOT-LFI-CUSTOMERTYPE           PIC X(1).
001500       05  LOT-LFI-NAME                   PIC X(40).
001600       05  LOT-LFI-REGISTERDATE           PIC 9(8).
001700       05  LOT-LFI-REGDATE-PARTS
001800               REDEFINES LOT-LFI-REGISTERDATE.
001900           10  LOT-LFI-REGDATE-CC         PIC 9(2).
002000           10  LOT-LFI-REGDATE-YY         PIC 9(2).
002100           10  LOT-LFI-REGDATE-MM         PIC 9(2).
002200           10  LOT-LFI-REGDATE-DD         PIC 9(2).
002300       05  LOT-LFI-LAST-UNPAID-PHASE      PIC 9(2).
002400       05  LOT-LFI-LATE-BASE-DATE         PIC 9(8).
002500       05  LOT-LFI-RECENT-PAYMENT-DATE    PIC 9(8).
002600       05  LOT-LFI-DAYS-OVERDUE           PIC 9(6) COMP-3.
002700       05  LOT-LFI-LATE-RATE              PIC V9(4).
002800       05  LOT-LFI-OVERDUE-AMOUNT         PIC S9(11) COMP-3.
002900       05  LOT-LFI-PAID-AMOUNT            PIC S9(11) COMP-3.
003000       05  LOT-LFI-LATE-FEE               PIC S9(9)V99 COMP-3.
003100       05  LOT-LFI-TOTAL-OWED             PIC S9(11) COMP-3.
003200       05  FILLER                         PIC X(26).
003300******************************************************************
