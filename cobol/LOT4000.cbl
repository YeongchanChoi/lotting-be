000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOT4000.
000300 AUTHOR.      R J TREADWAY.
000400 INSTALLATION. LOT CONTRACT CENTER - BATCH PROGRAMMING.
000500 DATE-WRITTEN. 09/14/92.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    LOT4000  --  COLLECTIONS-DESK DEPOSIT-STATUS EXTRACT         *
001000*    MATCH-MERGES THE CUSTOMER MASTER AGAINST THE PHASE MASTER     *
001100*    (BOTH KEPT IN CUST-ID ORDER) AND WRITES ONE DEPOSIT-STATUS    *
001200*    ROW PER CUSTOMER SHOWING, FOR EACH OF THE TEN POSSIBLE        *
001300*    PHASES, WHETHER THAT PHASE HAS BEEN CHARGED ("o") OR NOT      *
001400*    ("x") -- OR LEFT BLANK IF THE CUSTOMER NEVER HAD A PHASE      *
001500*    THAT NUMBERED.  THE DESK RUNS THIS EVERY MORNING AHEAD OF     *
001600*    THE COLLECTION CALLS LIST.                                   *
001700******************************************************************
001800*       C H A N G E   L O G                                     *
001900*  92-09 RJT  INITIAL WRITE-UP, REPLACING THE DESK'S OLD HAND-     *
002000*             MAINTAINED TICKLER CARDS.                 TKT-0038 *
002100*  96-01 RJT  DEPOSIT-PHASE-1 THRU -10 ADDED SO THE DESK CAN SEE   *
002200*             WHICH PHASES ARE PAID WITHOUT PULLING THE PHASE      *
002300*             FILE SEPARATELY.                          TKT-0102 *
002400*  99-05 DLW  Y2K -- LAST-TXN-DATE COMPARE NOW FULL CCYY.          *
002500*             TKT-0402                                          *
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     CONSOLE IS CRT.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT CUST-MASTER-FILE ASSIGN TO DYNAMIC CUSTM-PATH
003400            ORGANIZATION RECORD SEQUENTIAL.
003500     SELECT PHASE-MASTER-FILE ASSIGN TO DYNAMIC PHASEM-PATH
003600            ORGANIZATION RECORD SEQUENTIAL.
003700     SELECT DEPDTO-RPT-FILE ASSIGN TO DYNAMIC DEPDTO-PATH
003800            ORGANIZATION LINE SEQUENTIAL.
003900*
004000 DATA DIVISION.
004100 FILE SECTION.
004200*
004300 FD  CUST-MASTER-FILE
004400     RECORD CONTAINS 200 CHARACTERS
004500     LABEL RECORDS ARE STANDARD
004600     DATA RECORD IS LOT-CUST-REC.
004700     copy '/lotcntr/devel/lotlps-cust.dd.cbl'.
004800*
004900 FD  PHASE-MASTER-FILE
005000     RECORD CONTAINS 90 CHARACTERS
005100     LABEL RECORDS ARE STANDARD
005200     DATA RECORD IS LOT-PHASE-REC.
005300     copy '/lotcntr/devel/lotlps-phase.dd.cbl'.
005400*
005500 FD  DEPDTO-RPT-FILE
005600     RECORD CONTAINS 160 CHARACTERS
005700     LABEL RECORDS ARE STANDARD
005800     DATA RECORD IS LOT-CDD-REC.
005900     copy '/lotcntr/devel/lotlps-depdto.dd.cbl'.
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WS-PATHS.
006400     05  CUSTM-PATH               PIC X(48)
006500             VALUE '/lotcntr/master/lotcust.dat'.
006600     05  PHASEM-PATH              PIC X(48)
006700             VALUE '/lotcntr/master/lotphase.dat'.
006800     05  DEPDTO-PATH              PIC X(48)
006900             VALUE '/lotcntr/rpt/lotdepdto.rpt'.
007000*
007100 01  WS-SWITCHES.
007200     05  CUSTM-EOF-SW             PIC 9(1)  VALUE 0.
007300     05  PHASEM-EOF-SW            PIC 9(1)  VALUE 0.
007400     05  WS-PHASE-BUF-SW          PIC X(1)  VALUE 'E'.
007500         88  WS-PHASE-BUF-LOADED      VALUE 'L'.
007600         88  WS-PHASE-BUF-EMPTY       VALUE 'E'.
007700*
007800 01  WS-COUNTERS.
007900     05  WS-CUST-READ-CNT         PIC 9(7)  COMP-3 VALUE 0.
008000     05  WS-CDD-WRITTEN-CNT       PIC 9(7)  COMP-3 VALUE 0.
008100*
008200 01  WS-PHASE-BUFFER.
008300     05  WS-BUF-CUST-ID           PIC 9(9).
008400     05  WS-BUF-NUMBER            PIC 9(2).
008500     05  WS-BUF-CHARGED           PIC S9(9) COMP-3.
008600     05  WS-BUF-FULLPAIDDATE      PIC 9(8).
008700*
008800 01  WS-PHASE-FOUND-TABLE.
008900     05  WS-PF-ROW OCCURS 10 TIMES INDEXED BY WS-PF-IDX.
009000         10  WS-PF-FOUND-SW       PIC X(1).
009100             88  WS-PF-FOUND          VALUE 'Y'.
009200         10  WS-PF-CHARGED        PIC S9(9) COMP-3.
009300*
009400 01  WS-SCAN-FIELDS.
009500     05  WS-LAST-TXN-DATE         PIC 9(8)  VALUE 0.
009600     05  WS-DEPOSIT-AMOUNT        PIC S9(11) COMP-3 VALUE 0.
009700     05  WS-SUB                   PIC 9(2)  COMP   VALUE 0.
009800*
009900 PROCEDURE DIVISION.
010000*
010100 0100-MAIN-LINE.
010200     DISPLAY SPACES UPON CRT.
010300     DISPLAY '* * * * *  B E G I N   L O T 4 0 0 0'
010400         UPON CRT AT 0101.
010500     OPEN INPUT  CUST-MASTER-FILE.
010600     OPEN INPUT  PHASE-MASTER-FILE.
010700     OPEN OUTPUT DEPDTO-RPT-FILE.
010800     PERFORM 0510-READ-PHASE-AHEAD.
010900     READ CUST-MASTER-FILE AT END MOVE 1 TO CUSTM-EOF-SW.
011000     PERFORM 0200-SCAN-ONE-CUSTOMER THRU 0200-EXIT
011100         UNTIL CUSTM-EOF-SW = 1.
011200     CLOSE CUST-MASTER-FILE PHASE-MASTER-FILE DEPDTO-RPT-FILE.
011300     PERFORM 0900-END-RTN.
011400*
011500 0200-SCAN-ONE-CUSTOMER.
011600     ADD 1 TO WS-CUST-READ-CNT.
011700     PERFORM 0210-RESET-PHASE-TABLE.
011800     PERFORM 0220-ACCUM-CUST-PHASES.
011900     PERFORM 0300-WRITE-DEPDTO-ROW.
012000     READ CUST-MASTER-FILE AT END MOVE 1 TO CUSTM-EOF-SW.
012100 0200-EXIT.
012200     EXIT.
012300*
012400 0210-RESET-PHASE-TABLE.
012500     MOVE 0 TO WS-LAST-TXN-DATE.
012600     MOVE 0 TO WS-DEPOSIT-AMOUNT.
012650     PERFORM 0211-RESET-ONE-PF-ROW THRU 0211-EXIT
012660         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
012670*
012680 0211-RESET-ONE-PF-ROW.
012690     MOVE 'N' TO WS-PF-FOUND-SW (WS-SUB).
012700     MOVE 0 TO WS-PF-CHARGED (WS-SUB).
012710 0211-EXIT.
012720     EXIT.
013100*
013200 0220-ACCUM-CUST-PHASES.
013250     PERFORM 0225-ACCUM-ONE-PHASE-STEP THRU 0225-EXIT
013300         UNTIL WS-PHASE-BUF-EMPTY
013400         OR WS-BUF-CUST-ID NOT = LOT-CUST-ID.
013450*
013460 0225-ACCUM-ONE-PHASE-STEP.
013500     PERFORM 0230-ACCUM-ONE-BUFFERED-PHASE.
013600     PERFORM 0510-READ-PHASE-AHEAD.
013650 0225-EXIT.
013660     EXIT.
013800*
013900 0230-ACCUM-ONE-BUFFERED-PHASE.
014000     ADD WS-BUF-CHARGED TO WS-DEPOSIT-AMOUNT.
014100     IF WS-BUF-FULLPAIDDATE > WS-LAST-TXN-DATE
014200         MOVE WS-BUF-FULLPAIDDATE TO WS-LAST-TXN-DATE
014300     END-IF.
014400     IF WS-BUF-NUMBER > 0 AND WS-BUF-NUMBER < 11
014500         MOVE 'Y' TO WS-PF-FOUND-SW (WS-BUF-NUMBER)
014600         MOVE WS-BUF-CHARGED TO WS-PF-CHARGED (WS-BUF-NUMBER)
014700     END-IF.
014800*
014900 0300-WRITE-DEPDTO-ROW.
015000     MOVE LOT-CUST-ID TO LOT-CDD-MEMBER-NUMBER.
015100     MOVE WS-LAST-TXN-DATE TO LOT-CDD-LAST-TXN-DATE.
015200     MOVE SPACES TO LOT-CDD-REMARKS LOT-CDD-MEMO.
015300     MOVE LOT-CUST-NAME TO LOT-CDD-CONTRACTOR.
015400     MOVE 0 TO LOT-CDD-WITHDRAWN-AMOUNT.
015500     MOVE WS-DEPOSIT-AMOUNT TO LOT-CDD-DEPOSIT-AMOUNT.
015600     MOVE LOT-CUST-BANKNAME TO LOT-CDD-BANK-BRANCH.
015700     MOVE 'h' TO LOT-CDD-ACCOUNT.
015800     MOVE SPACES TO LOT-CDD-RESERVATION.
015850     PERFORM 0310-SET-ONE-PHASE-MARKER THRU 0310-EXIT
015900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
017000     IF LOT-CUST-HAS-LOAN
017100         MOVE LOT-CUST-LOAN-AMOUNT TO LOT-CDD-LOAN-AMOUNT
017200         MOVE LOT-CUST-LOAN-DATE TO LOT-CDD-LOAN-DATE
017300     ELSE
017400         MOVE 0 TO LOT-CDD-LOAN-AMOUNT LOT-CDD-LOAN-DATE
017500     END-IF.
017600     MOVE SPACES TO LOT-CDD-TEMPORARY LOT-CDD-NOTE.
017700     WRITE LOT-CDD-REC.
017800     ADD 1 TO WS-CDD-WRITTEN-CNT.
017850*
017860 0310-SET-ONE-PHASE-MARKER.
017870     IF NOT WS-PF-FOUND (WS-SUB)
017880         MOVE SPACE TO LOT-CDD-DEPOSIT-PHASE (WS-SUB)
017890     ELSE
017900         IF WS-PF-CHARGED (WS-SUB) > 0
017910             MOVE 'o' TO LOT-CDD-DEPOSIT-PHASE (WS-SUB)
017920         ELSE
017930             MOVE 'x' TO LOT-CDD-DEPOSIT-PHASE (WS-SUB)
017940         END-IF
017950     END-IF.
017960 0310-EXIT.
017970     EXIT.
017980*
018000 0510-READ-PHASE-AHEAD.
018100     READ PHASE-MASTER-FILE AT END
018200         MOVE 1 TO PHASEM-EOF-SW
018300         MOVE 'E' TO WS-PHASE-BUF-SW
018400     NOT AT END
018500         MOVE LOT-PHASE-CUST-ID TO WS-BUF-CUST-ID
018600         MOVE LOT-PHASE-NUMBER TO WS-BUF-NUMBER
018700         MOVE LOT-PHASE-CHARGED TO WS-BUF-CHARGED
018800         MOVE LOT-PHASE-FULLPAIDDATE TO WS-BUF-FULLPAIDDATE
018900         MOVE 'L' TO WS-PHASE-BUF-SW
019000     END-READ.
019100*
019200 0900-END-RTN.
019300     DISPLAY 'LOT4000 CUSTOMERS READ         = ' WS-CUST-READ-CNT
019400         UPON CRT AT 2001.
019500     DISPLAY 'LOT4000 DEPOSIT-DTO ROWS WRITTEN= ' WS-CDD-WRITTEN-CNT
019600         UPON CRT AT 2101.
019700     STOP RUN.
