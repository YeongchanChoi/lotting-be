000100******************************************************************
000200*    LOTLPS-CUST  --  LOT-PURCHASE CONTRACT MASTER RECORD        *
000300*    CLIENT LOTCNTR2601 -- COPY'D INTO LOT1000/LOT2000/LOT3000/  *
000400*    LOT4000 WHEREVER THE CONTRACT MASTER IS READ OR WRITTEN.    *
000500******************************************************************
000600*  88-91 KVR  INITIAL LAYOUT, PULLED FROM THE OLD MBLPS BILLING  *
000700*             RECORD FOR THE LOTTING CONVERSION.        TKT-0001*
000800*  94-02 RJT  ADDED CUST-BANKNAME FOR LOAN NOTICE PRINTING.      *
000900*             TKT-0118                                          *
001000*  99-04 DLW  Y2K -- REGISTERDATE/LOANDATE CARRY FULL CCYY, NO   *
001100*             WINDOWING NEEDED ON THIS RECORD.          TKT-0402*
001200*  03-11 RJT  ADDED HOUSEKEEPING GROUP (ADD-DATE/UPD-DATE) FOR   *
001300*             THE NIGHTLY RECONCILE RUN.                TKT-0551*
001400******************************************************************
001500   01  LOT-CUST-REC.
001600       05  LOT-CUST-KEY.
001700           10  LOT-CUST-ID                PIC 9(9).
001800       05  LOT-CUST-PRODUCT-FIELDS.
001900           10  LOT-CUST-TYPE              PIC X(1).
002000           10  LOT-CUST-GROUPNAME         PIC X(20).
002100           10  LOT-CUST-BATCH             PIC X(10).
002200       05  LOT-CUST-CUSTOMERTYPE          PIC X(1).
002300           88  LOT-CUST-CANCELLED             VALUE 'c'.
002400           88  LOT-CUST-ACTIVE                VALUE 'a'.
002500       05  LOT-CUST-REGISTERDATE           PIC 9(8).
002600       05  LOT-CUST-REGDATE-PARTS REDEFINES LOT-CUST-REGISTERDATE.
002700           10  LOT-CUST-REGDATE-CC        PIC 9(2).
002800           10  LOT-CUST-REGDATE-YY        PIC 9(2).
002900           10  LOT-CUST-REGDATE-MM        PIC 9(2).
003000           10  LOT-CUST-REGDATE-DD        PIC 9(2).
003100       05  LOT-CUST-NAME                  PIC X(40).
003200       05  LOT-CUST-BANKNAME              PIC X(30).
003300       05  LOT-CUST-LOAN-FIELDS.
003400           10  LOT-CUST-LOAN-PRESENT      PIC X(1).
003500               88  LOT-CUST-HAS-LOAN          VALUE 'Y'.
003600           10  LOT-CUST-LOAN-AMOUNT       PIC S9(11) COMP-3.
003700           10  LOT-CUST-LOAN-DATE         PIC 9(8).
003800       05  LOT-CUST-LOANDATE-PARTS REDEFINES LOT-CUST-LOAN-DATE.
003900           10  LOT-CUST-LOANDATE-CC       PIC 9(2).
004000           10  LOT-CUST-LOANDATE-YY       PIC 9(2).
004100           10  LOT-CUST-LOANDATE-MM       PIC 9(2).
004200           10  LOT-CUST-LOANDATE-DD       PIC 9(2).
004300       05  LOT-CUST-HOUSEKEEPING.
004400           10  LOT-CUST-ADD-DATE          PIC 9(8).
004500           10  LOT-CUST-UPD-DATE          PIC 9(8).
004600           10  LOT-CUST-UPD-BY            PIC X(7).
004700       05  FILLER                         PIC X(68).
004800******************************************************************
