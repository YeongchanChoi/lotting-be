000100******************************************************************
000200*    LOTLPS-FEE  --  FEE SCHEDULE RECORD, ONE ROW PER PRODUCT    *
000300*    GROUP/BATCH, CARRYING THE FEE-PER-PHASE TABLE FOR ALL       *
000400*    PHASES OF THAT GROUP/BATCH.  CLIENT LOTCNTR2601.            *
000500*    THIS IS THE SMALL REFERENCE FILE -- LOT1000 LOADS THE WHOLE *
000600*    THING INTO WS-FEE-TABLE ONCE AT STARTUP AND SEARCHES IT     *
000700*    (SEE LOT1000 0140-LOOKUP-FEE).  NOT MEANT TO BE READ        *
000800*    RANDOM-ACCESS RECORD BY RECORD.                             *
000900******************************************************************
001000*  88-91 KVR  INITIAL LAYOUT.                          TKT-0001 *
001100*  90-05 KVR  RAISED TABLE FROM 6 TO 10 PHASES -- THE 10-PAY     *
001200*             LOTS NEEDED THE ROOM.                    TKT-0045 *
001300******************************************************************
001400   01  LOT-FEE-REC.
001500       05  LOT-FEE-KEY.
001600           10  LOT-FEE-GROUPNAME          PIC X(21).
001700           10  LOT-FEE-BATCH              PIC X(10).
001800       05  LOT-FEE-PHASE-COUNT            PIC 9(2) COMP-3.
001900       05  LOT-FPP-TABLE OCCURS 10 TIMES
002000               ASCENDING KEY IS LOT-FPP-PHASE-NUMBER
002100               INDEXED BY LOT-FPP-IDX.
002200           10  LOT-FPP-PHASE-NUMBER       PIC 9(2).
002300           10  LOT-FPP-PHASEFEE           PIC S9(9) COMP-3.
002400           10  LOT-FPP-PHASEDATE          PIC X(10).
002500       05  FILLER                         PIC X(40).
002600******************************************************************
