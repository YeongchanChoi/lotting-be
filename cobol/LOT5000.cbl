000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOT5000.
000300 AUTHOR.      R J TREADWAY.
000400 INSTALLATION. LOT CONTRACT CENTER - BATCH PROGRAMMING.
000500 DATE-WRITTEN. 07/19/97.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    LOT5000  --  BANK-STATEMENT DEPOSIT IMPORT                  *
001000*    READS THE FLATTENED BANK-STATEMENT EXTRACT (THE TELLER'S     *
001100*    SPREADSHEET SAVED OFF AS A PLAIN DELIMITED FILE), ONE ROW     *
001200*    PER BANK LINE, ROW 1 IS THE COLUMN-HEADING ROW AND IS         *
001300*    SKIPPED.  EACH ROW IS MATCHED TO A CUSTOMER BY EXACT NAME     *
001400*    AGAINST THE CONTRACT MASTER AND POSTED TO THE DEPOSIT-        *
001500*    HISTORY FILE.  WHEN A ROW LINKS TO A CUSTOMER, LOT2000 IS     *
001600*    CALLED SO THE STATUS ROW STAYS CURRENT WITH THE NEW DEPOSIT.  *
001700*    A BAD COLUMN ON A ROW IS LOGGED AND THE ROW KEEPS GOING --    *
001800*    WE NEVER KILL THE WHOLE BATCH OVER ONE BAD TELLER ENTRY.      *
001900******************************************************************
002000*       C H A N G E   L O G                                     *
002100*  97-07 RJT  INITIAL WRITE-UP.  REPLACES THE MANUAL RE-KEYING OF  *
002200*             THE BANK STATEMENT THAT COLLECTIONS WAS DOING EVERY  *
002300*             FRIDAY.                                  TKT-0150 *
002400*  99-03 DLW  Y2K -- DATETIME COLUMN NOW ACCEPTS EITHER THE OLD    *
002500*             DOT-SEPARATED STAMP OR THE NEW DASH-SEPARATED ONE    *
002600*             THE BANK SWITCHED TO; FULL CCYY CARRIED THROUGHOUT.  *
002700*             TKT-0301                                           *
002800*  02-10 KVR  DEFAULT-CUSTOMER FALLBACK ADDED -- UNMATCHED BANK    *
002900*             LINES WERE PILING UP AS ORPHAN ROWS WITH NOTHING TO  *
003000*             HANG THEM ON.  TKT-0498                            *
003100*  08-06 RJT  SELF-RECORD/LOAN-RECORD COLUMNS AND TARGET-PHASE     *
003200*             LIST ADDED SO A SINGLE BANK LINE CAN BE FLAGGED      *
003300*             AGAINST MORE THAN ONE PHASE.              TKT-0261 *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CONSOLE IS CRT.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT DEPEXTR-FILE ASSIGN TO DYNAMIC DEPEXTR-PATH
004200            ORGANIZATION LINE SEQUENTIAL.
004300     SELECT CUST-MASTER-FILE ASSIGN TO DYNAMIC CUSTM-PATH
004400            ORGANIZATION RECORD SEQUENTIAL.
004500     SELECT DEPHIST-FILE ASSIGN TO DYNAMIC DEPHIST-PATH
004600            ORGANIZATION LINE SEQUENTIAL.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 FD  DEPEXTR-FILE
005200     RECORD CONTAINS 800 CHARACTERS
005300     LABEL RECORDS ARE STANDARD
005400     DATA RECORD IS LOT-DEX-LINE.
005500 01  LOT-DEX-LINE                     PIC X(800).
005600*
005700 FD  CUST-MASTER-FILE
005800     RECORD CONTAINS 200 CHARACTERS
005900     LABEL RECORDS ARE STANDARD
006000     DATA RECORD IS LOT-CUST-MAST-REC.
006100 01  LOT-CUST-MAST-REC                PIC X(200).
006200*
006300 FD  DEPHIST-FILE
006400     RECORD CONTAINS 350 CHARACTERS
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS LOT-DH-REC.
006700     copy '/lotcntr/devel/lotlps-dephist.dd.cbl'.
006800*
006900 WORKING-STORAGE SECTION.
007000*
007100     copy '/lotcntr/devel/lotlps-cust.dd.cbl'.
007200*
007300 01  WS-PATHS.
007400     05  DEPEXTR-PATH             PIC X(48)
007500             VALUE '/lotcntr/input/lot5000.ext'.
007600     05  CUSTM-PATH               PIC X(48)
007700             VALUE '/lotcntr/master/lotcust.dat'.
007800     05  DEPHIST-PATH             PIC X(48)
007900             VALUE '/lotcntr/rpt/lotdephist.dat'.
008000*
008100 01  WS-SWITCHES.
008200     05  DEPEXTR-EOF-SW           PIC 9(1)  VALUE 0.
008300     05  CUSTM-EOF-SW             PIC 9(1)  VALUE 0.
008400     05  WS-HDR-SKIPPED-SW        PIC X(1)  VALUE 'N'.
008500         88  WS-HDR-SKIPPED           VALUE 'Y'.
008600     05  WS-DEFAULT-FOUND-SW      PIC X(1)  VALUE 'N'.
008700         88  WS-DEFAULT-FOUND         VALUE 'Y'.
008800     05  WS-NAME-FOUND-SW         PIC X(1)  VALUE 'N'.
008900         88  WS-NAME-FOUND            VALUE 'Y'.
009000     05  WS-DT-OK-SW              PIC X(1)  VALUE 'N'.
009100         88  WS-DT-OK                 VALUE 'Y'.
009200*
009300 01  WS-COUNTERS.
009400     05  WS-ROWS-READ-CNT         PIC 9(7)  COMP-3 VALUE 0.
009500     05  WS-ROWS-POSTED-CNT       PIC 9(7)  COMP-3 VALUE 0.
009600     05  WS-ROWS-WARNED-CNT       PIC 9(7)  COMP-3 VALUE 0.
009700     05  WS-CUST-TABLE-CNT        PIC 9(5)  COMP   VALUE 0.
009800     05  WS-SUB                   PIC 9(2)  COMP   VALUE 0.
009900     05  WS-COL-SUB               PIC 9(2)  COMP   VALUE 0.
010000     05  WS-CHAR-SUB              PIC 9(3)  COMP   VALUE 0.
010100*
010200 01  WS-RUN-DATE.
010300     05  WS-TODAY-CCYYMMDD        PIC 9(8).
010400*
010500 01  WS-CUST-NAME-TABLE.
010600     05  WS-CNT-ROW OCCURS 2000 TIMES
010700             INDEXED BY WS-CNT-IDX.
010800         10  WS-CNT-CUST-ID       PIC 9(9).
010900         10  WS-CNT-CUST-NAME     PIC X(40).
011000*
011100 01  WS-SPLIT-WORK.
011200     05  WS-DEX-COL OCCURS 22 TIMES
011300                                  PIC X(60).
011400     05  WS-DEX-SPLIT-PARTS REDEFINES WS-DEX-COL.
011500         10  WS-DEX-SPLIT-ROW OCCURS 22 TIMES.
011600             15  WS-DEX-SPLIT-CHAR OCCURS 60 TIMES
011700                                  PIC X(1).
011800*
011900 01  WS-DIGIT-STRIP-WORK.
012000     05  WS-DS-SOURCE             PIC X(60).
012100     05  WS-DS-DIGITS             PIC X(15) VALUE SPACES.
012200     05  WS-DS-DIGIT-CNT          PIC 9(2)  COMP   VALUE 0.
012300     05  WS-DS-RESULT             PIC S9(11) COMP-3 VALUE 0.
012400     05  WS-DS-RESULT-OK-SW       PIC X(1)  VALUE 'N'.
012500         88  WS-DS-RESULT-OK          VALUE 'Y'.
012600*
012700 01  WS-DATETIME-WORK.
012800     05  WS-DTW-TEXT              PIC X(19) VALUE SPACES.
012900     05  WS-DTW-PARTS REDEFINES WS-DTW-TEXT.
013000         10  WS-DTW-CCYY          PIC X(4).
013100         10  WS-DTW-SEP1          PIC X(1).
013200         10  WS-DTW-MM            PIC X(2).
013300         10  WS-DTW-SEP2          PIC X(1).
013400         10  WS-DTW-DD            PIC X(2).
013500         10  WS-DTW-BLANK         PIC X(1).
013600         10  WS-DTW-HH            PIC X(2).
013700         10  WS-DTW-COL1          PIC X(1).
013800         10  WS-DTW-MI            PIC X(2).
013900         10  WS-DTW-COL2          PIC X(1).
014000         10  WS-DTW-SS            PIC X(2).
014100*
014200 01  WS-SELF-LOAN-WORK.
014300     05  WS-SELF-TRIMMED          PIC X(20) VALUE SPACES.
014400     05  WS-LOAN-TRIMMED          PIC X(20) VALUE SPACES.
014500     05  WS-TGT-PHASE-CNT         PIC 9(2)  COMP-3 VALUE 0.
014600*
014700 LINKAGE SECTION.
014800*
014900 PROCEDURE DIVISION.
015000*
015100 0100-MAIN-LINE.
015200     DISPLAY SPACES UPON CRT.
015300     DISPLAY '* * * * *  B E G I N   L O T 5 0 0 0'
015400         UPON CRT AT 0101.
015500     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
015600     PERFORM 0110-LOAD-CUST-NAME-TABLE.
015700     OPEN INPUT  DEPEXTR-FILE.
015800     OPEN EXTEND DEPHIST-FILE.
015900     READ DEPEXTR-FILE AT END MOVE 1 TO DEPEXTR-EOF-SW.
016000     IF DEPEXTR-EOF-SW = 0
016100         MOVE 'Y' TO WS-HDR-SKIPPED-SW
016200         READ DEPEXTR-FILE AT END MOVE 1 TO DEPEXTR-EOF-SW
016300     END-IF.
016400     PERFORM 0200-POST-ONE-ROW THRU 0200-EXIT
016500         UNTIL DEPEXTR-EOF-SW = 1.
016600     CLOSE DEPEXTR-FILE DEPHIST-FILE.
016700     PERFORM 0900-END-RTN.
016800*
016900 0110-LOAD-CUST-NAME-TABLE.
017000     MOVE 0 TO WS-CUST-TABLE-CNT.
017100     OPEN INPUT CUST-MASTER-FILE.
017200     READ CUST-MASTER-FILE AT END MOVE 1 TO CUSTM-EOF-SW.
017300     PERFORM 0111-LOAD-CUST-ENTRY THRU 0111-EXIT
017400         UNTIL CUSTM-EOF-SW = 1.
017500     CLOSE CUST-MASTER-FILE.
017600*
017700 0111-LOAD-CUST-ENTRY.
017800     MOVE LOT-CUST-MAST-REC TO LOT-CUST-REC.
017900     ADD 1 TO WS-CUST-TABLE-CNT.
018000     MOVE LOT-CUST-ID TO WS-CNT-CUST-ID (WS-CUST-TABLE-CNT).
018100     MOVE LOT-CUST-NAME TO WS-CNT-CUST-NAME (WS-CUST-TABLE-CNT).
018200     READ CUST-MASTER-FILE AT END MOVE 1 TO CUSTM-EOF-SW.
018300 0111-EXIT.
018400     EXIT.
018500*
018600 0200-POST-ONE-ROW.
018700     ADD 1 TO WS-ROWS-READ-CNT.
018800     MOVE SPACES TO LOT-DH-REC.
018900     MOVE 0 TO LOT-DH-ID LOT-DH-TXN-DATE LOT-DH-TXN-TIME
019000               LOT-DH-WITHDRAWN-AMOUNT LOT-DH-DEPOSIT-AMOUNT
019100               LOT-DH-BALANCE-AFTER LOT-DH-TARGET-PHASE-COUNT.
019200     MOVE 'N' TO LOT-DH-CUST-ID-RESOLVED.
019300     MOVE SPACE TO LOT-DH-LOAN-STATUS.
019400     PERFORM 0210-SPLIT-ROW.
019500     PERFORM 0220-BUILD-ID.
019600     PERFORM 0230-BUILD-DATETIME.
019700     MOVE WS-DEX-COL (3) TO LOT-DH-DESCRIPTION.
019800     MOVE WS-DEX-COL (4) TO LOT-DH-DETAILS.
019900     PERFORM 0240-LINK-CUSTOMER.
020000     PERFORM 0250-BUILD-MONEY-FIELDS.
020100     MOVE WS-DEX-COL (9) TO LOT-DH-BRANCH.
020200     MOVE WS-DEX-COL (10) TO LOT-DH-ACCOUNT.
020300     PERFORM 0260-BUILD-LOAN-FIELDS.
020400     WRITE LOT-DH-REC.
020500     ADD 1 TO WS-ROWS-POSTED-CNT.
020600     IF LOT-DH-CUST-UNRESOLVED
020700         CONTINUE
020800     ELSE
020900         CALL 'LOT2000' USING LOT-DH-CUST-ID WS-TODAY-CCYYMMDD
021000     END-IF.
021100     IF (WS-ROWS-READ-CNT / 10) * 10 = WS-ROWS-READ-CNT
021200         DISPLAY 'LOT5000 ROWS PROCESSED SO FAR  = '
021300             WS-ROWS-READ-CNT UPON CRT AT 1501
021400     END-IF.
021500     READ DEPEXTR-FILE AT END MOVE 1 TO DEPEXTR-EOF-SW.
021600 0200-EXIT.
021700     EXIT.
021800*
021900 0210-SPLIT-ROW.
022000     MOVE SPACES TO WS-SPLIT-WORK.
022100     UNSTRING LOT-DEX-LINE DELIMITED BY ','
022200         INTO WS-DEX-COL (1) WS-DEX-COL (2) WS-DEX-COL (3)
022300              WS-DEX-COL (4) WS-DEX-COL (5) WS-DEX-COL (6)
022400              WS-DEX-COL (7) WS-DEX-COL (8) WS-DEX-COL (9)
022500              WS-DEX-COL (10) WS-DEX-COL (11) WS-DEX-COL (12)
022600              WS-DEX-COL (13) WS-DEX-COL (14) WS-DEX-COL (15)
022700              WS-DEX-COL (16) WS-DEX-COL (17) WS-DEX-COL (18)
022800              WS-DEX-COL (19) WS-DEX-COL (20) WS-DEX-COL (21)
022900              WS-DEX-COL (22).
023000*
023100 0220-BUILD-ID.
023200     MOVE WS-DEX-COL (1) TO WS-DS-SOURCE.
023300     PERFORM 0270-STRIP-TO-DIGITS.
023400     IF WS-DS-RESULT-OK
023500         MOVE WS-DS-RESULT TO LOT-DH-ID
023600     ELSE
023700         ADD 1 TO WS-ROWS-WARNED-CNT
023800         DISPLAY 'LOT5000 WARN - BAD ID COLUMN, ROW '
023900             WS-ROWS-READ-CNT UPON CRT AT 1601
024000     END-IF.
024100*
024200 0230-BUILD-DATETIME.
024300     MOVE SPACES TO WS-DTW-TEXT.
024400     MOVE WS-DEX-COL (2) (1:19) TO WS-DTW-TEXT.
024500     MOVE 'N' TO WS-DT-OK-SW.
024600     IF (WS-DTW-SEP1 = '.' OR WS-DTW-SEP1 = '-')
024700         AND WS-DTW-SEP1 = WS-DTW-SEP2
024800         AND WS-DTW-BLANK = SPACE
024900         AND WS-DTW-COL1 = ':' AND WS-DTW-COL2 = ':'
025000         AND WS-DTW-CCYY IS NUMERIC AND WS-DTW-MM IS NUMERIC
025100         AND WS-DTW-DD IS NUMERIC AND WS-DTW-HH IS NUMERIC
025200         AND WS-DTW-MI IS NUMERIC AND WS-DTW-SS IS NUMERIC
025300         MOVE 'Y' TO WS-DT-OK-SW
025400     END-IF.
025500     IF WS-DT-OK
025600         MOVE WS-DTW-CCYY (1:2) TO LOT-DH-TXN-DATE-CC
025700         MOVE WS-DTW-CCYY (3:2) TO LOT-DH-TXN-DATE-YY
025800         MOVE WS-DTW-MM TO LOT-DH-TXN-DATE-MM
025900         MOVE WS-DTW-DD TO LOT-DH-TXN-DATE-DD
026200         MOVE WS-DTW-HH TO LOT-DH-TXN-TIME-HH
026300         MOVE WS-DTW-MI TO LOT-DH-TXN-TIME-MI
026400         MOVE WS-DTW-SS TO LOT-DH-TXN-TIME-SS
026500     ELSE
026600         ADD 1 TO WS-ROWS-WARNED-CNT
026700         DISPLAY 'LOT5000 WARN - BAD DATETIME COLUMN, ROW '
026800             WS-ROWS-READ-CNT UPON CRT AT 1701
026900     END-IF.
027000*
027100 0240-LINK-CUSTOMER.
027200     MOVE WS-DEX-COL (5) TO LOT-DH-CONTRACTOR.
027300     MOVE 'N' TO WS-NAME-FOUND-SW.
027400     IF LOT-DH-CONTRACTOR NOT = SPACES
027500         PERFORM 0280-SCAN-NAME-TABLE THRU 0280-EXIT
027600             VARYING WS-CNT-IDX FROM 1 BY 1
027700             UNTIL WS-CNT-IDX > WS-CUST-TABLE-CNT
027800             OR WS-NAME-FOUND
027900     END-IF.
028000     IF WS-NAME-FOUND
028100         MOVE 'Y' TO LOT-DH-CUST-ID-RESOLVED
028200     ELSE
028300         PERFORM 0285-FIND-DEFAULT-CUST THRU 0285-EXIT
028400             VARYING WS-CNT-IDX FROM 1 BY 1
028500             UNTIL WS-CNT-IDX > WS-CUST-TABLE-CNT
028600             OR WS-DEFAULT-FOUND
028700         IF WS-DEFAULT-FOUND
028800             MOVE 'Y' TO LOT-DH-CUST-ID-RESOLVED
028900         ELSE
029000             ADD 1 TO WS-ROWS-WARNED-CNT
029100             DISPLAY 'LOT5000 WARN - NO CUSTOMER MATCH, ROW '
029200                 WS-ROWS-READ-CNT UPON CRT AT 1801
029300         END-IF
029400     END-IF.
029500*
029600 0280-SCAN-NAME-TABLE.
029700     IF WS-CNT-CUST-NAME (WS-CNT-IDX) = LOT-DH-CONTRACTOR
029800         MOVE 'Y' TO WS-NAME-FOUND-SW
029900         MOVE WS-CNT-CUST-ID (WS-CNT-IDX) TO LOT-DH-CUST-ID
030000     END-IF.
030100 0280-EXIT.
030200     EXIT.
030300*
030400 0285-FIND-DEFAULT-CUST.
030500     IF WS-CNT-CUST-ID (WS-CNT-IDX) = 1
030600         MOVE 'Y' TO WS-DEFAULT-FOUND-SW
030700         MOVE WS-CNT-CUST-ID (WS-CNT-IDX) TO LOT-DH-CUST-ID
030800     END-IF.
030900 0285-EXIT.
031000     EXIT.
031100*
031200 0250-BUILD-MONEY-FIELDS.
031300     MOVE WS-DEX-COL (6) TO WS-DS-SOURCE.
031400     PERFORM 0270-STRIP-TO-DIGITS.
031500     IF WS-DS-RESULT-OK
031600         MOVE WS-DS-RESULT TO LOT-DH-WITHDRAWN-AMOUNT
031700     ELSE
031800         ADD 1 TO WS-ROWS-WARNED-CNT
031900     END-IF.
032000     MOVE WS-DEX-COL (7) TO WS-DS-SOURCE.
032100     PERFORM 0270-STRIP-TO-DIGITS.
032200     IF WS-DS-RESULT-OK
032300         MOVE WS-DS-RESULT TO LOT-DH-DEPOSIT-AMOUNT
032400     ELSE
032500         ADD 1 TO WS-ROWS-WARNED-CNT
032600     END-IF.
032700     MOVE WS-DEX-COL (8) TO WS-DS-SOURCE.
032800     PERFORM 0270-STRIP-TO-DIGITS.
032900     IF WS-DS-RESULT-OK
033000         MOVE WS-DS-RESULT TO LOT-DH-BALANCE-AFTER
033100     ELSE
033200         ADD 1 TO WS-ROWS-WARNED-CNT
033300     END-IF.
033400*
033500 0260-BUILD-LOAN-FIELDS.
033600     MOVE WS-DEX-COL (21) TO WS-SELF-TRIMMED.
033700     MOVE WS-DEX-COL (22) TO WS-LOAN-TRIMMED.
033800     MOVE WS-SELF-TRIMMED TO LOT-DH-SELF-RECORD.
033900     MOVE WS-LOAN-TRIMMED TO LOT-DH-LOAN-RECORD.
034000     IF WS-SELF-TRIMMED NOT = SPACES
034100         OR WS-LOAN-TRIMMED NOT = SPACES
034200         MOVE 'o' TO LOT-DH-LOAN-STATUS
034300     END-IF.
034400     MOVE 0 TO WS-TGT-PHASE-CNT.
034500     IF LOT-DH-IS-LOAN-FUNDED
034600         PERFORM 0290-CHECK-ONE-PHASE-COL THRU 0290-EXIT
034700             VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 10
034800     END-IF.
034900     MOVE WS-TGT-PHASE-CNT TO LOT-DH-TARGET-PHASE-COUNT.
035000*
035100 0290-CHECK-ONE-PHASE-COL.
035200     IF WS-DEX-COL (WS-COL-SUB + 10) NOT = SPACES
035300         ADD 1 TO WS-TGT-PHASE-CNT
035400         MOVE WS-COL-SUB TO LOT-DH-TARGET-PHASES (WS-TGT-PHASE-CNT)
035500     END-IF.
035600 0290-EXIT.
035700     EXIT.
035800*
035900 0270-STRIP-TO-DIGITS.
036000     MOVE SPACES TO WS-DS-DIGITS.
036100     MOVE 0 TO WS-DS-DIGIT-CNT.
036200     PERFORM 0271-SCAN-ONE-CHAR THRU 0271-EXIT
036300         VARYING WS-CHAR-SUB FROM 1 BY 1 UNTIL WS-CHAR-SUB > 60.
036400     IF WS-DS-DIGIT-CNT = 0
036500         MOVE 0 TO WS-DS-RESULT
036600         MOVE 'N' TO WS-DS-RESULT-OK-SW
036700     ELSE
036800         MOVE WS-DS-DIGITS (1:WS-DS-DIGIT-CNT) TO WS-DS-RESULT
036900         MOVE 'Y' TO WS-DS-RESULT-OK-SW
037000     END-IF.
037100*
037200 0271-SCAN-ONE-CHAR.
037300     IF WS-DS-SOURCE (WS-CHAR-SUB:1) IS NUMERIC
037400         AND WS-DS-DIGIT-CNT < 15
037500         ADD 1 TO WS-DS-DIGIT-CNT
037600         MOVE WS-DS-SOURCE (WS-CHAR-SUB:1) TO
037700             WS-DS-DIGITS (WS-DS-DIGIT-CNT:1)
037800     END-IF.
037900 0271-EXIT.
038000     EXIT.
038100*
038200 0900-END-RTN.
038300     DISPLAY 'LOT5000 ROWS READ              = ' WS-ROWS-READ-CNT
038400         UPON CRT AT 2001.
038500     DISPLAY 'LOT5000 ROWS POSTED             = ' WS-ROWS-POSTED-CNT
038600         UPON CRT AT 2101.
038700     DISPLAY 'LOT5000 COLUMN WARNINGS ISSUED  = ' WS-ROWS-WARNED-CNT
038800         UPON CRT AT 2201.
038900     STOP RUN.
