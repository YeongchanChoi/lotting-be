000100******************************************************************
000200*    LOTLPS-DEPHIST  --  BANK-STATEMENT DEPOSIT-HISTORY ROW,     *
000300*    ONE PER IMPORTED TRANSACTION.  BUILT BY LOT5000, READ BACK  *
000400*    BY LOT6000 FOR THE DETAIL LISTING.  CLIENT LOTCNTR2601.     *
000500******************************************************************
000600*  97-03 KVR  INITIAL LAYOUT, MODELED ON THE OLD CNP750          *
000700*             TRANSACTION RECORD.                      TKT-0140 *
000800*  08-06 RJT  TARGET-PHASES ADDED SO LOT6000 CAN PRINT WHICH     *
000900*             PHASES A SINGLE BANK LINE COVERS.         TKT-0261 *
001000******************************************************************
001100   01  LOT-DH-REC.
001200       05  LOT-DH-ID                      PIC 9(12).
001300       05  LOT-DH-TRANSACTION-DATETIME.
001400           10  LOT-DH-TXN-DATE            PIC 9(8).
001500           10  LOT-DH-TXN-TIME            PIC 9(6).
001600       05  LOT-DH-TXN-DATE-PARTS REDEFINES LOT-DH-TXN-DATE.
001700           10  LOT-DH-TXN-DATE-CC         PIC 9(2).
001800           10  LOT-DH-TXN-DATE-YY         PIC 9(2).
001900           10  LOT-DH-TXN-DATE-MM         PIC 9(2).
002000           10  LOT-DH-TXN-DATE-DD         PIC 9(2).
002100       05  LOT-DH-TXN-TIME-PARTS REDEFINES LOT-DH-TXN-TIME.
002200           10  LOT-DH-TXN-TIME-HH         PIC 9(2).
002300           10  LOT-DH-TXN-TIME-MI         PIC 9(2).
002400           10  LOT-DH-TXN-TIME-SS         PIC 9(2).
002500       05  LOT-DH-DESCRIPTION             PIC X(40).
002600       05  LOT-DH-DETAILS                 PIC X(60).
002700       05  LOT-DH-CONTRACTOR              PIC X(40).
002800       05  LOT-DH-CUST-ID                 PIC 9(9).
002900       05  LOT-DH-CUST-ID-RESOLVED        PIC X(1).
003000           88  LOT-DH-CUST-UNRESOLVED         VALUE 'N'.
003100       05  LOT-DH-WITHDRAWN-AMOUNT        PIC S9(11) COMP-3.
003200       05  LOT-DH-DEPOSIT-AMOUNT          PIC S9(11) COMP-3.
003300       05  LOT-DH-BALANCE-AFTER           PIC S9(11) COMP-3.
003400       05  LOT-DH-BRANCH                  PIC X(30).
003500       05  LOT-DH-ACCOUNT                 PIC X(20).
003600       05  LOT-DH-SELF-RECORD             PIC X(20).
003700       05  LOT-DH-LOAN-RECORD             PIC X(20).
003800       05  LOT-DH-LOAN-STATUS             PIC X(1).
003900           88  LOT-DH-IS-LOAN-FUNDED          VALUE 'o'.
004000       05  LOT-DH-TARGET-PHASE-COUNT      PIC 9(2) COMP-3.
004100       05  LOT-DH-TARGET-PHASES OCCURS 10 TIMES
004200                                          PIC 9(2).
004300       05  FILLER                         PIC X(36).
004400******************************************************************
