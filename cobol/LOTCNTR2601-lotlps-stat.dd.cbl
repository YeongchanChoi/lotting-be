000100******************************************************************
000200*    LOTLPS-STAT  --  CONTRACT STATUS ROLLUP, ONE ROW PER        *
000300*    CUSTOMER.  REWRITTEN EVERY TIME THE PHASE FILE CHANGES FOR  *
000400*    THAT CUSTOMER.  CLIENT LOTCNTR2601.                         *
000500******************************************************************
001000*  88-91 KVR  INITIAL LAYOUT.                          TKT-0001 *
001100*  95-07 KVR  UNPAIDPHASE KEPT AS A PRINTABLE COMMA LIST RATHER  *
001200*             THAN A BIT TABLE -- THE COLLECTIONS WINDOW PRINTS  *
001300*             IT STRAIGHT OFF THE RECORD.              TKT-0091 *
001400******************************************************************
001500   01  LOT-STAT-REC.
001600       05  LOT-STAT-CUST-ID               PIC 9(9).
001700       05  LOT-STAT-MONEY-FIELDS.
001800           10  LOT-STAT-EXEMPTIONSUM      PIC S9(11) COMP-3.
001900           10  LOT-STAT-UNPAIDAMOUNT      PIC S9(11) COMP-3.
002000           10  LOT-STAT-AMOUNTSUM         PIC S9(11) COMP-3.
002100       05  LOT-STAT-UNPAIDPHASE           PIC X(30).
002200       05  LOT-STAT-UNPAIDPHASE-LEN       PIC 9(2) COMP-3.
002300       05  FILLER                         PIC X(17).
002400******************************************************************
