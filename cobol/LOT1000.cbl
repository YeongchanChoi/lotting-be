000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOT1000.
000300 AUTHOR.      R J TREADWAY.
000400 INSTALLATION. LOT CONTRACT CENTER - BATCH PROGRAMMING.
000500 DATE-WRITTEN. 11/14/88.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    LOT1000  --  NEW-CONTRACT ONBOARDING                        *
001000*    READS THE NEW-CUSTOMER EXTRACT, REJECTS ANY CUST-ID THAT    *
001100*    ALREADY EXISTS ON THE MASTER, LOOKS UP THE FEE SCHEDULE     *
001200*    FOR THE CUSTOMER'S TYPE/GROUP/BATCH, BUILDS THE PHASE       *
001300*    SCHEDULE, AND APPENDS CUSTOMER/PHASE/STATUS TO THE MASTER   *
001400*    FILES.  CALLS LOT2000 TO ROLL UP THE STATUS RECORD ONCE     *
001500*    THE PHASES ARE ON FILE.                                     *
001600******************************************************************
001700*       C H A N G E   L O G                                     *
001800*  88-11 RJT  INITIAL WRITE-UP FOR THE LOTTING CONVERSION.       *
001900*             TKT-0001                                          *
002000*  89-04 RJT  FEE TABLE LOOKUP ADDED -- PHASE SCHEDULE NOW       *
002100*             BUILDS STRAIGHT FROM FEE-PER-PHASE.      TKT-0014  *
002200*  90-05 KVR  RAISED FEE-PER-PHASE TABLE TO 10 ROWS.   TKT-0045  *
002300*  91-09 KVR  ADDED DUPLICATE CUST-ID REJECT -- ONLINE GROUP     *
002400*             WAS RE-SUBMITTING THE SAME EXTRACT TWICE.TKT-0061  *
002500*  93-02 RJT  CALL TO LOT2000 ADDED SO THE STATUS ROW IS BUILT   *
002600*             BY THE SAME ROUTINE THE DEPOSIT IMPORT USES.       *
002700*             TKT-0109                                          *
002800*  95-11 KVR  OFFSET SUFFIX PARSING REWRITTEN -- OLD CODE ONLY   *
002900*             LOOKED AT THE FIRST CHARACTER AND MISSED THE       *
003000*             TWO-CHARACTER MONTH SUFFIX.              TKT-0142  *
003100*  98-07 DLW  Y2K -- REGISTERDATE/PLANNEDDATE NOW CARRY FULL     *
003200*             CCYY THROUGHOUT; DROPPED THE 2-DIGIT YEAR MATH.    *
003300*             TKT-0301                                          *
003400*  99-01 DLW  Y2K FOLLOW-UP -- CENTURY ROLLOVER ON THE MONTH/    *
003500*             YEAR OFFSET MATH VERIFIED AGAINST 1999/2000/2001   *
003600*             TEST DATA.  NO CODE CHANGE REQUIRED.     TKT-0301  *
003700*  03-11 RJT  UNRECOGNIZED OFFSET SUFFIX NOW FORCES THE 100-YEAR *
003800*             SENTINEL INSTEAD OF ABENDING THE RUN.    TKT-0551  *
003900*  07-02 RJT  LOAD-CUST-TABLE/LOAD-FEE-TABLE/OFFSET-DIGIT SCAN   *
004000*             RECAST AS OUT-OF-LINE PERFORMS -- SHOP STANDARD    *
004100*             NO LONGER PERMITS THE SCOPED PERFORM FORM.TKT-0578 *
004110*  06-03 KVR  WS-KOREAN-MONTH-1/WS-KOREAN-YEAR WERE HOLDING THE   *
004120*             WRONG UTF-8 BYTES FOR "DAL"/"NYEON" -- CORRECTED   *
004130*             THE HEX LITERALS.                        TKT-0517 *
004140*  06-04 KVR  0192-CLASSIFY-SUFFIX WAS SLICING 1-2 BYTES AGAINST  *
004150*             3- AND 6-BYTE KOREAN LITERALS AND COULD NEVER      *
004160*             MATCH -- WIDENED EACH SLICE TO ITS LITERAL'S OWN   *
004170*             BYTE COUNT.                                TKT-0517 *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CONSOLE IS CRT.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CUST-EXTRACT-FILE ASSIGN TO DYNAMIC EXT-PATH
005000            ORGANIZATION RECORD SEQUENTIAL.
005100     SELECT FEE-FILE ASSIGN TO DYNAMIC FEE-PATH
005200            ORGANIZATION RECORD SEQUENTIAL.
005300     SELECT CUST-MASTER-FILE ASSIGN TO DYNAMIC CUSTM-PATH
005400            ORGANIZATION RECORD SEQUENTIAL.
005500     SELECT PHASE-MASTER-FILE ASSIGN TO DYNAMIC PHASEM-PATH
005600            ORGANIZATION RECORD SEQUENTIAL.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 FD  CUST-EXTRACT-FILE
006200     RECORD CONTAINS 200 CHARACTERS
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS LOT-CUST-REC.
006500     copy '/lotcntr/devel/lotlps-cust.dd.cbl'.
006600*
006700 FD  FEE-FILE
006800     RECORD CONTAINS 160 CHARACTERS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS LOT-FEE-REC.
007100     copy '/lotcntr/devel/lotlps-fee.dd.cbl'.
007200*
007300 FD  CUST-MASTER-FILE
007400     RECORD CONTAINS 200 CHARACTERS
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS LOT-CUST-MAST-REC.
007700 01  LOT-CUST-MAST-REC                PIC X(200).
007800*
007900 FD  PHASE-MASTER-FILE
008000     RECORD CONTAINS 90 CHARACTERS
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS LOT-PHASE-MAST-REC.
008300 01  LOT-PHASE-MAST-REC               PIC X(90).
008400*
009100 WORKING-STORAGE SECTION.
009200*
009210     copy '/lotcntr/devel/lotlps-phase.dd.cbl'.
009220*
009300 01  WS-PATHS.
009400     05  EXT-PATH                 PIC X(48)
009500             VALUE '/lotcntr/input/lot1000.ext'.
009600     05  FEE-PATH                 PIC X(48)
009700             VALUE '/lotcntr/master/lotfee.dat'.
009800     05  CUSTM-PATH               PIC X(48)
009900             VALUE '/lotcntr/master/lotcust.dat'.
010000     05  PHASEM-PATH              PIC X(48)
010100             VALUE '/lotcntr/master/lotphase.dat'.
010400*
010500 01  WS-SWITCHES.
010600     05  EXTRACT-EOF-SW           PIC 9(1)  VALUE 0.
010700     05  CUSTM-EOF-SW             PIC 9(1)  VALUE 0.
010800     05  FEE-EOF-SW               PIC 9(1)  VALUE 0.
010900     05  WS-FEE-FOUND-SW          PIC X(1)  VALUE 'N'.
011000         88  WS-FEE-FOUND             VALUE 'Y'.
011100     05  WS-DUP-CUST-SW           PIC X(1)  VALUE 'N'.
011200         88  WS-DUP-CUST              VALUE 'Y'.
011300*
011400 01  WS-COUNTERS.
011500     05  WS-EXTRACT-CTR           PIC 9(7)  COMP-3 VALUE 0.
011600     05  WS-REJECT-CTR            PIC 9(7)  COMP-3 VALUE 0.
011700     05  WS-ADDED-CTR             PIC 9(7)  COMP-3 VALUE 0.
011800     05  WS-CUST-TABLE-CNT        PIC 9(5)  COMP   VALUE 0.
011900     05  WS-FEE-TABLE-CNT         PIC 9(4)  COMP   VALUE 0.
012000     05  WS-SUB                   PIC 9(2)  COMP   VALUE 0.
012100*
012200 01  WS-RUN-DATE.
012300     05  WS-TODAY-CCYYMMDD        PIC 9(8).
012400*
012500 01  WS-CUST-ID-TABLE.
012600     05  WS-CUST-ID-ENTRY OCCURS 2000 TIMES
012700             ASCENDING KEY IS WS-CUST-ID-SAVED
012800             INDEXED BY WS-CID-IDX.
012900         10  WS-CUST-ID-SAVED     PIC 9(9).
013000*
013010 01  WS-NEW-IDS-TABLE.
013020     05  WS-NEW-ID-ENTRY OCCURS 500 TIMES
013030             INDEXED BY WS-NID-IDX.
013040         10  WS-NEW-ID-SAVED      PIC 9(9).
013050     05  WS-NEW-ID-CNT            PIC 9(4)  COMP  VALUE 0.
013060*
013100 01  WS-FEE-TABLE.
013200     05  WS-FEE-TABLE-ROW OCCURS 500 TIMES
013300             ASCENDING KEY IS WS-FEE-GROUPNAME WS-FEE-BATCH
013400             INDEXED BY WS-FEE-IDX.
013500         10  WS-FEE-GROUPNAME     PIC X(21).
013600         10  WS-FEE-BATCH         PIC X(10).
013700         10  WS-FEE-PHASE-COUNT   PIC 9(2)  COMP-3.
013800         10  WS-FPP-ROW OCCURS 10 TIMES.
013900             15  WS-FPP-PHASE-NUMBER  PIC 9(2).
014000             15  WS-FPP-PHASEFEE      PIC S9(9) COMP-3.
014100             15  WS-FPP-PHASEDATE     PIC X(10).
014200*
014300 01  WS-CUST-FEEKEY.
014400     05  WS-CUST-FEEKEY-TYPE      PIC X(1).
014500     05  WS-CUST-FEEKEY-GRP       PIC X(20).
014600*
014700 01  WS-OFFSET-WORK.
014800     05  WS-OFFSET-STR            PIC X(10).
014900     05  WS-OFFSET-LEN            PIC 9(2)  COMP   VALUE 0.
015000     05  WS-OFFSET-DIGITS         PIC X(10) VALUE SPACES.
015100     05  WS-OFFSET-DIGIT-CNT      PIC 9(2)  COMP   VALUE 0.
015200     05  WS-OFFSET-N              PIC 9(4)  COMP-3 VALUE 0.
015300     05  WS-OFFSET-UNIT           PIC X(1)  VALUE SPACE.
015400         88  WS-OFFSET-IS-MONTHS      VALUE 'M'.
015500         88  WS-OFFSET-IS-YEARS       VALUE 'Y'.
015600         88  WS-OFFSET-IS-UNKNOWN     VALUE 'U'.
015700*
015800 01  WS-DATE-MATH.
015900     05  WS-BASE-CCYY             PIC 9(4)  COMP-3.
016000     05  WS-BASE-MM               PIC 9(2)  COMP-3.
016100     05  WS-BASE-DD               PIC 9(2)  COMP-3.
016200     05  WS-TOTAL-MONTHS          PIC 9(6)  COMP-3.
016300     05  WS-RESULT-CCYY           PIC 9(4)  COMP-3.
016400     05  WS-RESULT-MM             PIC 9(2)  COMP-3.
016500*
016600 01  WS-KOREAN-SUFFIXES.
016700     05  WS-KOREAN-MONTH-1        PIC X(3)  VALUE X'EB8BAC'.
016800     05  WS-KOREAN-MONTH-2        PIC X(6)  VALUE X'EAB09CEC9B94'.
016900     05  WS-KOREAN-YEAR           PIC X(3)  VALUE X'EB8584'.
017000*
017100 PROCEDURE DIVISION.
017200*
017300 0100-MAIN-LINE.
017400     DISPLAY SPACES UPON CRT.
017500     DISPLAY '* * * * *  B E G I N   L O T 1 0 0 0'
017600         UPON CRT AT 0101.
017700     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
017800     PERFORM 0110-LOAD-CUST-TABLE.
017900     PERFORM 0120-LOAD-FEE-TABLE.
018000     OPEN INPUT  CUST-EXTRACT-FILE.
018100     OPEN EXTEND CUST-MASTER-FILE.
018200     OPEN EXTEND PHASE-MASTER-FILE.
018400     PERFORM 0130-READ-EXTRACT.
018500     PERFORM 0200-ONBOARD-ONE-CUSTOMER THRU 0200-EXIT
018600         UNTIL EXTRACT-EOF-SW = 1.
018700     CLOSE CUST-EXTRACT-FILE CUST-MASTER-FILE
018800           PHASE-MASTER-FILE.
018850     PERFORM 0195-CALL-STATUS-UPDATES.
018900     PERFORM 0900-END-RTN.
019000*
019100 0110-LOAD-CUST-TABLE.
019200     MOVE 0 TO WS-CUST-TABLE-CNT.
019300     OPEN INPUT CUST-MASTER-FILE.
019400     READ CUST-MASTER-FILE AT END MOVE 1 TO CUSTM-EOF-SW.
019500     PERFORM 0111-LOAD-CUST-ENTRY THRU 0111-EXIT
019550         UNTIL CUSTM-EOF-SW = 1.
020100     CLOSE CUST-MASTER-FILE.
020150*
020160 0111-LOAD-CUST-ENTRY.
020170     ADD 1 TO WS-CUST-TABLE-CNT.
020180     MOVE LOT-CUST-MAST-REC (1:9) TO
020190         WS-CUST-ID-SAVED (WS-CUST-TABLE-CNT).
020195     READ CUST-MASTER-FILE AT END MOVE 1 TO CUSTM-EOF-SW.
020198 0111-EXIT.
020199     EXIT.
020200*
020300 0120-LOAD-FEE-TABLE.
020400     MOVE 0 TO WS-FEE-TABLE-CNT.
020500     OPEN INPUT FEE-FILE.
020600     READ FEE-FILE AT END MOVE 1 TO FEE-EOF-SW.
020700     PERFORM 0121-LOAD-FEE-ENTRY THRU 0121-EXIT
020750         UNTIL FEE-EOF-SW = 1.
022400     CLOSE FEE-FILE.
022450*
022460 0121-LOAD-FEE-ENTRY.
022470     ADD 1 TO WS-FEE-TABLE-CNT.
022480     MOVE LOT-FEE-GROUPNAME TO
022490         WS-FEE-GROUPNAME (WS-FEE-TABLE-CNT).
022500     MOVE LOT-FEE-BATCH TO WS-FEE-BATCH (WS-FEE-TABLE-CNT).
022510     MOVE LOT-FEE-PHASE-COUNT TO
022520         WS-FEE-PHASE-COUNT (WS-FEE-TABLE-CNT).
022530     PERFORM 0122-LOAD-FPP-ROW THRU 0122-EXIT
022540         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
022550     READ FEE-FILE AT END MOVE 1 TO FEE-EOF-SW.
022560 0121-EXIT.
022570     EXIT.
022580*
022590 0122-LOAD-FPP-ROW.
022600     MOVE LOT-FPP-PHASE-NUMBER (WS-SUB) TO
022610         WS-FPP-PHASE-NUMBER (WS-FEE-TABLE-CNT, WS-SUB).
022620     MOVE LOT-FPP-PHASEFEE (WS-SUB) TO
022630         WS-FPP-PHASEFEE (WS-FEE-TABLE-CNT, WS-SUB).
022640     MOVE LOT-FPP-PHASEDATE (WS-SUB) TO
022650         WS-FPP-PHASEDATE (WS-FEE-TABLE-CNT, WS-SUB).
022660 0122-EXIT.
022670     EXIT.
022680*
022700 0130-READ-EXTRACT.
022800     READ CUST-EXTRACT-FILE AT END MOVE 1 TO EXTRACT-EOF-SW.
022900     IF EXTRACT-EOF-SW = 0
023000         ADD 1 TO WS-EXTRACT-CTR
023100     END-IF.
023200*
023300 0140-LOOKUP-FEE.
023400     MOVE LOT-CUST-TYPE TO WS-CUST-FEEKEY-TYPE.
023500     MOVE LOT-CUST-GROUPNAME TO WS-CUST-FEEKEY-GRP.
023600     MOVE 'N' TO WS-FEE-FOUND-SW.
023700     IF WS-FEE-TABLE-CNT > 0
023800         SEARCH ALL WS-FEE-TABLE-ROW
023900             AT END
024000                 MOVE 'N' TO WS-FEE-FOUND-SW
024100             WHEN WS-FEE-GROUPNAME (WS-FEE-IDX) = WS-CUST-FEEKEY
024200                 AND WS-FEE-BATCH (WS-FEE-IDX) = LOT-CUST-BATCH
024300                 MOVE 'Y' TO WS-FEE-FOUND-SW
024400         END-SEARCH
024500     END-IF.
024600*
024700 0150-CHECK-DUPLICATE.
024800     MOVE 'N' TO WS-DUP-CUST-SW.
024900     IF WS-CUST-TABLE-CNT > 0
025000         SEARCH ALL WS-CUST-ID-ENTRY
025100             AT END
025200                 MOVE 'N' TO WS-DUP-CUST-SW
025300             WHEN WS-CUST-ID-SAVED (WS-CID-IDX) = LOT-CUST-ID
025400                 MOVE 'Y' TO WS-DUP-CUST-SW
025500         END-SEARCH
025600     END-IF.
025700*
025800 0200-ONBOARD-ONE-CUSTOMER.
025900     PERFORM 0150-CHECK-DUPLICATE.
026000     IF WS-DUP-CUST
026100         ADD 1 TO WS-REJECT-CTR
026200         DISPLAY 'LOT1000 REJECT - DUP CUST-ID '
026300             LOT-CUST-ID UPON CRT AT 0601
026400     ELSE
026500         PERFORM 0140-LOOKUP-FEE
026600         IF WS-FEE-FOUND
026700             PERFORM 0170-BUILD-PHASE-RECS
026800             PERFORM 0180-WRITE-CUST-REC
026850             ADD 1 TO WS-NEW-ID-CNT
026860             MOVE LOT-CUST-ID TO WS-NEW-ID-SAVED (WS-NEW-ID-CNT)
027000             ADD 1 TO WS-ADDED-CTR
027100         ELSE
027200             ADD 1 TO WS-REJECT-CTR
027300             DISPLAY 'LOT1000 REJECT - NO FEE SCHEDULE '
027400                 LOT-CUST-ID UPON CRT AT 0701
027500         END-IF
027600     END-IF.
027700     PERFORM 0130-READ-EXTRACT.
027800 0200-EXIT.
027900     EXIT.
028000*
028100 0170-BUILD-PHASE-RECS.
028200     PERFORM 0171-BUILD-ONE-PHASE-REC THRU 0171-EXIT
028250         VARYING WS-SUB FROM 1 BY 1
028300         UNTIL WS-SUB > WS-FEE-PHASE-COUNT (WS-FEE-IDX).
028350*
028360 0171-BUILD-ONE-PHASE-REC.
028400     MOVE LOT-CUST-ID TO LOT-PHASE-CUST-ID.
028500     MOVE WS-FPP-PHASE-NUMBER (WS-FEE-IDX, WS-SUB)
028600         TO LOT-PHASE-NUMBER.
028700     MOVE WS-FPP-PHASEFEE (WS-FEE-IDX, WS-SUB)
028800         TO LOT-PHASE-CHARGE.
028900     MOVE 0 TO LOT-PHASE-DISCOUNT LOT-PHASE-EXEMPTION
029000               LOT-PHASE-SERVICE.
029100     COMPUTE LOT-PHASE-FEESUM = LOT-PHASE-CHARGE
029200         - LOT-PHASE-DISCOUNT - LOT-PHASE-EXEMPTION
029300         + LOT-PHASE-SERVICE.
029400     MOVE LOT-PHASE-CHARGE TO LOT-PHASE-SUM.
029500     MOVE 0 TO LOT-PHASE-CHARGED.
029600     MOVE WS-FPP-PHASEDATE (WS-FEE-IDX, WS-SUB)
029700         TO LOT-PHASE-PLANNEDDATE-STR.
029800     MOVE 0 TO LOT-PHASE-FULLPAIDDATE.
029900     PERFORM 0190-CALC-PLANNED-DATE.
030000     WRITE LOT-PHASE-MAST-REC FROM LOT-PHASE-REC.
030050 0171-EXIT.
030060     EXIT.
030100*
030200 0180-WRITE-CUST-REC.
030300     WRITE LOT-CUST-MAST-REC FROM LOT-CUST-REC.
030400     ADD 1 TO WS-CUST-TABLE-CNT.
030500     MOVE LOT-CUST-ID TO WS-CUST-ID-SAVED (WS-CUST-TABLE-CNT).
030600*
030700 0190-CALC-PLANNED-DATE.
030800     MOVE LOT-PHASE-PLANNEDDATE-STR TO WS-OFFSET-STR.
030900     IF WS-OFFSET-STR = SPACES
031000         MOVE LOT-CUST-REGISTERDATE TO LOT-PHASE-PLANNEDDATE
031100     ELSE
031200         PERFORM 0191-FIND-OFFSET-LEN
031300         PERFORM 0192-CLASSIFY-SUFFIX
031400         PERFORM 0193-EXTRACT-OFFSET-DIGITS
031500         PERFORM 0194-APPLY-OFFSET
031600     END-IF.
031700*
031800 0191-FIND-OFFSET-LEN.
031900     MOVE 10 TO WS-OFFSET-LEN.
032000     PERFORM 0191-TRIM-STEP THRU 0191-TRIM-EXIT
032050         UNTIL WS-OFFSET-LEN = 0
032100         OR WS-OFFSET-STR (WS-OFFSET-LEN:1) NOT = SPACE.
032150*
032160 0191-TRIM-STEP.
032170     SUBTRACT 1 FROM WS-OFFSET-LEN.
032180 0191-TRIM-EXIT.
032190     EXIT.
032200*
032500 0192-CLASSIFY-SUFFIX.
032520*06-04 KVR  THE SUFFIX SLICES WERE ONLY 1-2 BYTES WIDE AGAINST
032540*           3- AND 6-BYTE KOREAN LITERALS -- PER THE ALPHANUMERIC
032560*           COMPARE RULE THE SHORT SIDE PADS WITH SPACES SO THE
032580*           TEST NEVER MATCHED, AND EVERY PHASE FELL THROUGH TO
032590*           THE UNRECOGNIZED-SUFFIX SENTINEL.  WIDENED THE
032595*           SLICES TO THE LITERALS' OWN BYTE WIDTH.   TKT-0517
032600     MOVE 'U' TO WS-OFFSET-UNIT.
032700     IF WS-OFFSET-LEN >= 6 AND
032800         WS-OFFSET-STR (WS-OFFSET-LEN - 5:6) = WS-KOREAN-MONTH-2
032900         MOVE 'M' TO WS-OFFSET-UNIT
033000     ELSE
033100     IF WS-OFFSET-LEN >= 3 AND
033200         WS-OFFSET-STR (WS-OFFSET-LEN - 2:3) = WS-KOREAN-MONTH-1
033300         MOVE 'M' TO WS-OFFSET-UNIT
033400     ELSE
033500     IF WS-OFFSET-LEN >= 3 AND
033600         WS-OFFSET-STR (WS-OFFSET-LEN - 2:3) = WS-KOREAN-YEAR
033700         MOVE 'Y' TO WS-OFFSET-UNIT
033800     END-IF END-IF.
033900*
034000 0193-EXTRACT-OFFSET-DIGITS.
034100     MOVE SPACES TO WS-OFFSET-DIGITS.
034200     MOVE 0 TO WS-OFFSET-DIGIT-CNT.
034250     PERFORM 0193-SCAN-ONE-CHAR THRU 0193-SCAN-EXIT
034300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-OFFSET-LEN.
034500     IF WS-OFFSET-DIGIT-CNT = 0
035100         MOVE 0 TO WS-OFFSET-N
035150     ELSE
035300         MOVE WS-OFFSET-DIGITS (1:WS-OFFSET-DIGIT-CNT) TO
035400             WS-OFFSET-N
035500     END-IF.
035550*
035560 0193-SCAN-ONE-CHAR.
035570     IF WS-OFFSET-STR (WS-SUB:1) IS NUMERIC
035580         ADD 1 TO WS-OFFSET-DIGIT-CNT
035590         MOVE WS-OFFSET-STR (WS-SUB:1) TO
035600             WS-OFFSET-DIGITS (WS-OFFSET-DIGIT-CNT:1)
035610     END-IF.
035620 0193-SCAN-EXIT.
035630     EXIT.
035700*
035800 0194-APPLY-OFFSET.
035900     MOVE LOT-CUST-REGDATE-CC TO WS-BASE-CCYY (1:2).
036000     MOVE LOT-CUST-REGDATE-YY TO WS-BASE-CCYY (3:2).
036100     MOVE LOT-CUST-REGDATE-MM TO WS-BASE-MM.
036200     MOVE LOT-CUST-REGDATE-DD TO WS-BASE-DD.
036300     EVALUATE TRUE
036400         WHEN WS-OFFSET-IS-MONTHS
036500             COMPUTE WS-TOTAL-MONTHS =
036600                 (WS-BASE-CCYY * 12) + (WS-BASE-MM - 1)
036700                 + WS-OFFSET-N
036800             COMPUTE WS-RESULT-CCYY = WS-TOTAL-MONTHS / 12
036900             COMPUTE WS-RESULT-MM =
037000                 WS-TOTAL-MONTHS - (WS-RESULT-CCYY * 12) + 1
037100         WHEN WS-OFFSET-IS-YEARS
037200             COMPUTE WS-RESULT-CCYY = WS-BASE-CCYY + WS-OFFSET-N
037300             MOVE WS-BASE-MM TO WS-RESULT-MM
037400         WHEN OTHER
037500             COMPUTE WS-RESULT-CCYY = WS-BASE-CCYY + 100
037600             MOVE WS-BASE-MM TO WS-RESULT-MM
037700     END-EVALUATE.
037800     MOVE WS-RESULT-CCYY (1:2) TO LOT-PHASE-PLANDATE-CC.
037900     MOVE WS-RESULT-CCYY (3:2) TO LOT-PHASE-PLANDATE-YY.
038000     MOVE WS-RESULT-MM TO LOT-PHASE-PLANDATE-MM.
038050     MOVE WS-BASE-DD TO LOT-PHASE-PLANDATE-DD.
038060*
038070 0195-CALL-STATUS-UPDATES.
038080*    PHASE-MASTER-FILE IS CLOSED BY THE TIME WE GET HERE SO
038090*    LOT2000 CAN OPEN IT FOR INPUT WITHOUT A CONTENTION CONFLICT.
038095     PERFORM 0196-CALL-ONE-STATUS-UPDATE THRU 0196-EXIT
038100         VARYING WS-NID-IDX FROM 1 BY 1
038110         UNTIL WS-NID-IDX > WS-NEW-ID-CNT.
038115*
038120 0196-CALL-ONE-STATUS-UPDATE.
038125     CALL 'LOT2000' USING WS-NEW-ID-SAVED (WS-NID-IDX)
038127         WS-TODAY-CCYYMMDD.
038129 0196-EXIT.
038130     EXIT.
038140*
038200 0900-END-RTN.
038300     DISPLAY 'LOT1000 EXTRACT RECORDS READ   = ' WS-EXTRACT-CTR
038400         UPON CRT AT 2001.
038500     DISPLAY 'LOT1000 CUSTOMERS ADDED        = ' WS-ADDED-CTR
038600         UPON CRT AT 2101.
038700     DISPLAY 'LOT1000 REJECTED               = ' WS-REJECT-CTR
038800         UPON CRT AT 2201.
038900     STOP RUN.
