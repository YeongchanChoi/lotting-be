000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOT2000.
000300 AUTHOR.      K V RAMAMURTHY.
000400 INSTALLATION. LOT CONTRACT CENTER - BATCH PROGRAMMING.
000500 DATE-WRITTEN. 01/09/89.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    LOT2000  --  STATUS ROLLUP SUBROUTINE                       *
001000*    CALLED BY LOT1000 (AFTER ONBOARDING) AND LOT5000 (AFTER A   *
001100*    DEPOSIT IS POSTED) WITH A SINGLE CUST-ID.  SCANS THAT        *
001200*    CUSTOMER'S PHASE ROWS AND APPENDS A FRESH STATUS SNAPSHOT    *
001300*    ONTO THE STATUS MASTER.  THE STATUS MASTER IS A STRAIGHT     *
001400*    APPEND FILE -- THE LAST ROW ON FILE FOR A GIVEN CUST-ID IS   *
001500*    THE CURRENT ONE.  WE DO NOT GO BACK AND TOUCH THE OLDER      *
001600*    ROWS; THERE IS NO RANDOM UPDATE ON A SEQUENTIAL FILE AND     *
001700*    WE ARE NOT CONVERTING THIS MASTER TO VSAM.                  *
001800******************************************************************
001900*       C H A N G E   L O G                                     *
002000*  89-01 KVR  INITIAL WRITE-UP, SPLIT OUT OF LOT1000 SO THE       *
002100*             DEPOSIT IMPORT COULD SHARE THE SAME ROLLUP LOGIC.   *
002200*             TKT-0109                                          *
002300*  91-06 KVR  UNPAIDPHASE LIST NOW BUILT WITH A TRAILING-COMMA    *
002400*             STRIP INSTEAD OF A LEADING-COMMA SKIP -- COLLECTIONS*
002500*             DESK WAS SEEING A STRAY COMMA AT THE FRONT.TKT-0091*
002600*  99-02 DLW  Y2K -- FULLPAIDDATE-UNPAID TEST NOW COMPARES AGAINST*
002700*             ZERO INSTEAD OF A 2-DIGIT YEAR SENTINEL.  TKT-0301 *
002710*  06-03 KVR  AMOUNTSUM/UNPAIDAMOUNT WERE ACCUMULATING THE WRONG  *
002720*             PHASE FIELDS -- SEE 0200-ACCUM-ONE-PHASE.  TKT-0517 *
002730*  06-05 KVR  UNPAIDPHASE WAS COMING OUT WITH A LEADING SPACE ON  *
002740*             SINGLE-DIGIT PHASES -- SEE 0210-APPEND-UNPAID-     *
002750*             NUMBER.                                   TKT-0517 *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     CONSOLE IS CRT.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT PHASE-MASTER-FILE ASSIGN TO DYNAMIC PHASEM-PATH
003600            ORGANIZATION RECORD SEQUENTIAL.
003700     SELECT STAT-MASTER-FILE ASSIGN TO DYNAMIC STATM-PATH
003800            ORGANIZATION RECORD SEQUENTIAL.
003900*
004000 DATA DIVISION.
004100 FILE SECTION.
004200*
004300 FD  PHASE-MASTER-FILE
004400     RECORD CONTAINS 90 CHARACTERS
004500     LABEL RECORDS ARE STANDARD
004600     DATA RECORD IS LOT-PHASE-MAST-REC.
004700 01  LOT-PHASE-MAST-REC               PIC X(90).
004800*
004900 FD  STAT-MASTER-FILE
005000     RECORD CONTAINS 60 CHARACTERS
005100     LABEL RECORDS ARE STANDARD
005200     DATA RECORD IS LOT-STAT-MAST-REC.
005300 01  LOT-STAT-MAST-REC                PIC X(60).
005400*
005500 WORKING-STORAGE SECTION.
005600*
005700     copy '/lotcntr/devel/lotlps-phase.dd.cbl'.
005800     copy '/lotcntr/devel/lotlps-stat.dd.cbl'.
005900*
006000 01  WS-PATHS.
006100     05  PHASEM-PATH              PIC X(48)
006200             VALUE '/lotcntr/master/lotphase.dat'.
006300     05  STATM-PATH               PIC X(48)
006400             VALUE '/lotcntr/master/lotstat.dat'.
006500*
006600 01  WS-SWITCHES.
006700     05  PHASEM-EOF-SW            PIC 9(1)  VALUE 0.
006800*
006900 01  WS-BUILD-FIELDS.
006950     05  WS-UNPAID-LIST           PIC X(30) VALUE SPACES.
006960     05  WS-UNPAID-SLOTS REDEFINES WS-UNPAID-LIST.
006970         10  WS-UNPAID-SLOT           OCCURS 10 TIMES
006980                                      PIC X(3).
007000     05  WS-UNPAID-LEN            PIC 9(2)  COMP   VALUE 0.
007300     05  WS-SUB                   PIC 9(2)  COMP   VALUE 0.
007400*
007500 LINKAGE SECTION.
007600 01  LK-CUST-ID                   PIC 9(9).
007700 01  LK-RUN-DATE                  PIC 9(8).
007800*
007900 PROCEDURE DIVISION USING LK-CUST-ID LK-RUN-DATE.
008000*
008100 0100-MAIN-LINE.
008200     MOVE 0 TO LOT-STAT-EXEMPTIONSUM LOT-STAT-UNPAIDAMOUNT
008300               LOT-STAT-AMOUNTSUM.
008400     MOVE SPACES TO WS-UNPAID-LIST.
008500     MOVE 0 TO WS-UNPAID-LEN.
008600     MOVE LK-CUST-ID TO LOT-STAT-CUST-ID.
008700     OPEN INPUT PHASE-MASTER-FILE.
008800     READ PHASE-MASTER-FILE AT END MOVE 1 TO PHASEM-EOF-SW.
008900     PERFORM 0150-SCAN-ONE-PHASE-ROW THRU 0150-EXIT
008950         UNTIL PHASEM-EOF-SW = 1.
009600     CLOSE PHASE-MASTER-FILE.
009700     MOVE WS-UNPAID-LIST TO LOT-STAT-UNPAIDPHASE.
009800     MOVE WS-UNPAID-LEN TO LOT-STAT-UNPAIDPHASE-LEN.
009900     OPEN EXTEND STAT-MASTER-FILE.
010000     WRITE LOT-STAT-MAST-REC FROM LOT-STAT-REC.
010100     CLOSE STAT-MASTER-FILE.
010200     GOBACK.
010300*
010320 0150-SCAN-ONE-PHASE-ROW.
010330     MOVE LOT-PHASE-MAST-REC TO LOT-PHASE-REC.
010340     IF LOT-PHASE-CUST-ID = LK-CUST-ID
010350         PERFORM 0200-ACCUM-ONE-PHASE
010360     END-IF.
010370     READ PHASE-MASTER-FILE AT END MOVE 1 TO PHASEM-EOF-SW.
010380 0150-EXIT.
010390     EXIT.
010395*
010400 0200-ACCUM-ONE-PHASE.
010420*06-03 KVR  AMOUNTSUM WAS PICKING UP PHASE-SUM INSTEAD OF
010440*           PHASE-FEESUM, AND UNPAIDAMOUNT WAS ONLY EVER ADDED
010460*           TO WHEN A PHASE WAS BOTH UNPAID AND OVERDUE --
010480*           COLLECTIONS NEEDS THE FULL OUTSTANDING PHASE-SUM
010490*           ON EVERY PHASE, OVERDUE OR NOT.          TKT-0517
010500     ADD LOT-PHASE-EXEMPTION TO LOT-STAT-EXEMPTIONSUM.
010600     ADD LOT-PHASE-FEESUM TO LOT-STAT-AMOUNTSUM.
010650     ADD LOT-PHASE-SUM TO LOT-STAT-UNPAIDAMOUNT.
010700     IF LOT-PHASE-UNPAID
010750         AND LOT-PHASE-PLANNEDDATE < LK-RUN-DATE
011000         PERFORM 0210-APPEND-UNPAID-NUMBER
011100     END-IF.
011200*
011300 0210-APPEND-UNPAID-NUMBER.
011320*06-05 KVR  A Z9 EDIT FIELD WAS USED TO MOVE THE PHASE NUMBER
011340*           INTO THE LIST, WHICH ZERO-SUPPRESSES TO A LEADING
011360*           SPACE FOR PHASES 1-9 -- COLLECTIONS' COMMA LIST CAME
011380*           OUT " 1, 3" INSTEAD OF "1,3".  DROPPED THE EDIT
011390*           FIELD; SINGLE-DIGIT PHASES NOW WRITE ONLY THE ONES
011395*           DIGIT, TWO-DIGIT PHASES WRITE BOTH.        TKT-0517
011400     IF WS-UNPAID-LEN > 0
011500         MOVE ',' TO WS-UNPAID-LIST (WS-UNPAID-LEN + 1:1)
011600         ADD 1 TO WS-UNPAID-LEN
011700     END-IF.
011750     IF LOT-PHASE-NUMBER < 10
011800         MOVE LOT-PHASE-NUMBER (2:1) TO WS-UNPAID-LIST
011850             (WS-UNPAID-LEN + 1:1)
011900         ADD 1 TO WS-UNPAID-LEN
011950     ELSE
012000         MOVE LOT-PHASE-NUMBER TO WS-UNPAID-LIST
012050             (WS-UNPAID-LEN + 1:2)
012100         ADD 2 TO WS-UNPAID-LEN
012150     END-IF.
